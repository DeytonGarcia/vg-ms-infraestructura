000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      WBXCTL IS INITIAL.
000500 AUTHOR.          L T LOWERY.
000600 INSTALLATION.    WATER UTILITY DATA CENTER.
000700 DATE-WRITTEN.    14 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE WATER BOX MAINTENANCE
001200*               CYCLE.  LOADS THE WATER BOX, ASSIGNMENT AND
001300*               TRANSFER MASTERS INTO WORKING STORAGE TABLES,
001400*               READS THE TRANSACTION FILE IN ARRIVAL ORDER,
001500*               DISPATCHES EACH TRANSACTION TO THE MATCHING
001600*               CALLED ROUTINE BY TX-TYPE, WRITES ONE REPORT
001700*               DETAIL LINE PER TRANSACTION, THEN REWRITES THE
001800*               THREE MASTER FILES AND PRINTS CONTROL TOTALS.
001900*
002000*****************************************************************
002100* HISTORY OF MODIFICATION:
002200*****************************************************************
002300* TAG     DATE       DEV     DESCRIPTION
002400* ------- ---------- ------- ----------------------------------
002500* WBC0A1  14/05/1991 TMPLOW  INITIAL VERSION - WATER BOX         WBC0A1
002600*                            ASSIGNMENT AND TRANSFER MAINTENANCE
002700* WBC1B2  19/06/1993 TMPRAC  ADD TRANSFER UNIT DISPATCH (TX-TYPE WBC1B2
002800*                            = "TR") AND THE WBTRFIL REWRITE
002900* WBC2C5  09/11/1994 TMPRAC  RUN TIMESTAMP NOW COMES FROM THE     WBC2C5
003000*                            LEADING "RT" TRANFIL RECORD, NOT
003100*                            FROM THE SYSTEM CLOCK, SO RERUNS OF
003200*                            A DAY'S TRANSACTIONS ARE REPEATABLE
003300* WBCY2K  21/07/1998 TMPDLK  Y2K - WK-RUN-TIMESTAMP AND ALL       WBCY2K
003400*                            TABLE TIMESTAMP FIELDS EXPANDED TO
003500*                            9(14), WK-RUN-DATE-PRT PRINTS CCYY
003600* WBC3D1  12/09/1996 TMPJEC  ADD PAGE BREAK LOGIC TO Z100 SO A    WBC3D1
003700*                            FULL DAY'S TRANSACTIONS NO LONGER
003800*                            RUN OFF THE BOTTOM OF ONE PAGE
003900* WBC4E3  03/02/2003 TMPSNG  CR 10447 - WK-IDX PULLED OUT OF THE  WBC4E3
004000*                            WK-RUN-FIELDS GROUP TO A STANDALONE
004100*                            77-LEVEL, SAME AS THE REST OF THE
004200*                            SHOP'S NEWER WORK, NO LOGIC CHANGE
004300* WBC5F7  16/08/2006 TMPNGU  CR 11208 - DP STANDARDS REVIEW,      WBC5F7
004400*                            SECURITY CLASSIFICATION RECONFIRMED
004500*                            UNCLASSIFIED, NO LOGIC CHANGE
004600*****************************************************************
004700 EJECT
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000*****************************************************************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                    C01 IS TOP-OF-FORM
005600                    UPSI-0 IS UPSI-SWITCH-0
005700                      ON  STATUS IS U0-ON
005800                      OFF STATUS IS U0-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT WBOXMST  ASSIGN TO WBOXMST
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS WK-C-FILE-STATUS.
006500     SELECT WBASMST  ASSIGN TO WBASMST
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS WK-C-FILE-STATUS.
006800     SELECT WBTRFIL  ASSIGN TO WBTRFIL
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS WK-C-FILE-STATUS.
007100     SELECT TRANFIL  ASSIGN TO TRANFIL
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS WK-C-FILE-STATUS.
007400     SELECT RPTFILE  ASSIGN TO RPTFILE
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS WK-C-FILE-STATUS.
007700*
007800*****************************************************************
007900 DATA DIVISION.
008000*****************************************************************
008100 FILE SECTION.
008200*
008300 FD  WBOXMST
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 120 CHARACTERS
008600     DATA RECORD IS WBOX-RECORD-AREA.
008700 01  WBOX-RECORD-AREA.
008800     COPY WBOXREC.
008900*
009000 FD  WBASMST
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 120 CHARACTERS
009300     DATA RECORD IS WBAS-RECORD-AREA.
009400 01  WBAS-RECORD-AREA.
009500     COPY WBASREC.
009600*
009700 FD  WBTRFIL
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 209 CHARACTERS
010000     DATA RECORD IS WBTR-RECORD-AREA.
010100 01  WBTR-RECORD-AREA.
010200     COPY WBTRREC.
010300*
010400 FD  TRANFIL
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 259 CHARACTERS
010700     DATA RECORD IS TRAN-RECORD-AREA.
010800 01  TRAN-RECORD-AREA.
010900     COPY TRANREC.
011000*
011100 FD  RPTFILE
011200     LABEL RECORDS ARE OMITTED
011300     RECORD CONTAINS 132 CHARACTERS
011400     DATA RECORD IS RPT-RECORD-AREA.
011500 01  RPT-RECORD-AREA.
011600     COPY RPTLINE.
011700*
011800 WORKING-STORAGE SECTION.
011900 01  FILLER                       PIC X(24) VALUE
012000     "** PROGRAM WBXCTL    **".
012100*
012200 01  WK-C-COMMON.
012300     COPY WBCMWS.
012400*
012500 01  WBOX-TABLE-AREA.
012600     COPY WBOXTBL.
012700 01  WBAS-TABLE-AREA.
012800     COPY WBASTBL.
012900 01  WBTR-TABLE-AREA.
013000     COPY WBTRTBL.
013100*
013200 01  WK-UNIT-OUTPUT-AREA.
013300     05  WK-UO-DISPOSITION        PIC X(08).
013400     05  WK-UO-REASON             PIC X(60).
013500     05  WK-UO-NEW-ID             PIC 9(09).
013600     05  FILLER                   PIC X(10).
013700*
013800 01  WK-EOF-SWITCHES.
013900     05  WK-C-WBOX-EOF-SW         PIC X(01) VALUE "N".
014000         88  WK-C-WBOX-EOF             VALUE "Y".
014100     05  WK-C-WBAS-EOF-SW         PIC X(01) VALUE "N".
014200         88  WK-C-WBAS-EOF             VALUE "Y".
014300     05  WK-C-WBTR-EOF-SW         PIC X(01) VALUE "N".
014400         88  WK-C-WBTR-EOF             VALUE "Y".
014500     05  WK-C-TRAN-EOF-SW         PIC X(01) VALUE "N".
014600         88  WK-C-TRAN-EOF             VALUE "Y".
014700     05  FILLER                   PIC X(16).
014800*
014900 01  WK-CONTROL-TOTALS.
015000     05  WK-CT-WB-READ            PIC 9(07) COMP.
015100     05  WK-CT-WB-ACC             PIC 9(07) COMP.
015200     05  WK-CT-WB-REJ             PIC 9(07) COMP.
015300     05  WK-CT-AS-READ            PIC 9(07) COMP.
015400     05  WK-CT-AS-ACC             PIC 9(07) COMP.
015500     05  WK-CT-AS-REJ             PIC 9(07) COMP.
015600     05  WK-CT-TR-READ            PIC 9(07) COMP.
015700     05  WK-CT-TR-ACC             PIC 9(07) COMP.
015800     05  WK-CT-TR-REJ             PIC 9(07) COMP.
015900     05  FILLER                   PIC X(04).
016000*
016100 01  WK-RUN-FIELDS.
016200     05  WK-RUN-TIMESTAMP         PIC 9(14) VALUE ZERO.
016300     05  WK-RUN-DATE-PRT          PIC X(10) VALUE SPACES.
016400     05  WK-SEQ-COUNTER           PIC 9(07) COMP VALUE ZERO.
016500     05  WK-PAGE-NO               PIC 9(04) COMP VALUE ZERO.
016600     05  WK-LINE-COUNT            PIC 9(04) COMP VALUE 99.
016700     05  FILLER                   PIC X(13).
016800*
016900 77  WK-IDX                       PIC 9(05) COMP VALUE ZERO.
017000*
017100 01  WK-FEE-FIELDS.
017200     05  WK-ACTIVE-FEE-TOTAL      PIC S9(09)V99 VALUE ZERO.
017300     05  WK-ACTIVE-WB-COUNT       PIC 9(07) COMP VALUE ZERO.
017400     05  WK-ACTIVE-AS-COUNT       PIC 9(07) COMP VALUE ZERO.
017500     05  FILLER                   PIC X(06).
017600*
017700 01  WK-DATE-REDEF-AREA           PIC 9(14).
017800 01  WK-DATE-REDEF REDEFINES WK-DATE-REDEF-AREA.
017900     05  WK-DATE-CCYY             PIC 9(04).
018000     05  WK-DATE-MM               PIC 9(02).
018100     05  WK-DATE-DD               PIC 9(02).
018200     05  WK-DATE-HHMMSS           PIC 9(06).
018300*
018400 EJECT
018500*****************************************************************
018600 PROCEDURE DIVISION.
018700*****************************************************************
018800 MAIN-MODULE.
018900     PERFORM A100-OPEN-FILES
019000        THRU A199-OPEN-FILES-EX.
019100     PERFORM A200-LOAD-MASTERS
019200        THRU A299-LOAD-MASTERS-EX.
019300     PERFORM B000-READ-RUN-PARAMETER
019400        THRU B099-READ-RUN-PARAMETER-EX.
019500     PERFORM C000-MAIN-PROCESS
019600        THRU C999-MAIN-PROCESS-EX
019700        UNTIL WK-C-TRAN-EOF.
019800     PERFORM Z100-REWRITE-MASTERS
019900        THRU Z199-REWRITE-MASTERS-EX.
020000     PERFORM Z200-ACCUMULATE-FEE-TOTAL
020100        THRU Z299-ACCUMULATE-FEE-TOTAL-EX.
020200     PERFORM Z300-PRINT-TRAILER
020300        THRU Z399-PRINT-TRAILER-EX.
020400     PERFORM Z900-CLOSE-FILES
020500        THRU Z999-CLOSE-FILES-EX.
020600     GOBACK.
020700 EJECT
020800*-----------------------------------------------------------------
020900* OPEN THE FOUR INPUT FILES AND THE REPORT OUTPUT FILE.
021000*-----------------------------------------------------------------
021100 A100-OPEN-FILES.
021200     OPEN INPUT  WBOXMST.
021300     IF  NOT WK-C-SUCCESSFUL
021400         DISPLAY "WBXCTL - OPEN FILE ERROR - WBOXMST"
021500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021600         GO TO Y900-ABNORMAL-TERMINATION.
021700     OPEN INPUT  WBASMST.
021800     IF  NOT WK-C-SUCCESSFUL
021900         DISPLAY "WBXCTL - OPEN FILE ERROR - WBASMST"
022000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100         GO TO Y900-ABNORMAL-TERMINATION.
022200     OPEN INPUT  WBTRFIL.
022300     IF  NOT WK-C-SUCCESSFUL
022400         DISPLAY "WBXCTL - OPEN FILE ERROR - WBTRFIL"
022500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600         GO TO Y900-ABNORMAL-TERMINATION.
022700     OPEN INPUT  TRANFIL.
022800     IF  NOT WK-C-SUCCESSFUL
022900         DISPLAY "WBXCTL - OPEN FILE ERROR - TRANFIL"
023000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023100         GO TO Y900-ABNORMAL-TERMINATION.
023200     OPEN OUTPUT RPTFILE.
023300     IF  NOT WK-C-SUCCESSFUL
023400         DISPLAY "WBXCTL - OPEN FILE ERROR - RPTFILE"
023500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023600         GO TO Y900-ABNORMAL-TERMINATION.
023700 A199-OPEN-FILES-EX.
023800     EXIT.
023900*-----------------------------------------------------------------
024000* LOAD ALL THREE MASTERS INTO THEIR IN-MEMORY TABLES, THEN
024100* CLOSE THE MASTERS FOR INPUT - THEY ARE REWRITTEN AT Z100.
024200*-----------------------------------------------------------------
024300 A200-LOAD-MASTERS.
024400     MOVE ZERO TO WBOX-TBL-COUNT WBOX-TBL-HIGH-ID.
024500     PERFORM B210-READ-WBOXMST
024600        THRU B219-READ-WBOXMST-EX
024700        UNTIL WK-C-WBOX-EOF.
024800     MOVE ZERO TO WBAS-TBL-COUNT WBAS-TBL-HIGH-ID.
024900     PERFORM B220-READ-WBASMST
025000        THRU B229-READ-WBASMST-EX
025100        UNTIL WK-C-WBAS-EOF.
025200     MOVE ZERO TO WBTR-TBL-COUNT WBTR-TBL-HIGH-ID.
025300     PERFORM B230-READ-WBTRFIL
025400        THRU B239-READ-WBTRFIL-EX
025500        UNTIL WK-C-WBTR-EOF.
025600     CLOSE WBOXMST WBASMST WBTRFIL.
025700 A299-LOAD-MASTERS-EX.
025800     EXIT.
025900*-----------------------------------------------------------------
026000 B210-READ-WBOXMST.
026100     READ WBOXMST
026200         AT END
026300             MOVE "Y" TO WK-C-WBOX-EOF-SW
026400             GO TO B219-READ-WBOXMST-EX.
026500     ADD 1 TO WBOX-TBL-COUNT.
026600     SET WBOX-TBL-IDX TO WBOX-TBL-COUNT.
026700     MOVE WBOX-ID             TO WBOX-TBL-ID (WBOX-TBL-IDX).
026800     MOVE WBOX-ORG-ID         TO WBOX-TBL-ORG-ID (WBOX-TBL-IDX).
026900     MOVE WBOX-BOX-CODE       TO WBOX-TBL-BOX-CODE (WBOX-TBL-IDX).
027000     MOVE WBOX-BOX-TYPE       TO WBOX-TBL-BOX-TYPE (WBOX-TBL-IDX).
027100     MOVE WBOX-INSTALL-DATE   TO
027200           WBOX-TBL-INSTALL-DATE (WBOX-TBL-IDX).
027300     MOVE WBOX-CURR-ASSIGN-ID TO
027400           WBOX-TBL-CURR-ASSIGN-ID (WBOX-TBL-IDX).
027500     MOVE WBOX-STATUS         TO WBOX-TBL-STATUS (WBOX-TBL-IDX).
027600     MOVE WBOX-CREATED-TS     TO
027700           WBOX-TBL-CREATED-TS (WBOX-TBL-IDX).
027800     IF  WBOX-ID GREATER THAN WBOX-TBL-HIGH-ID
027900         MOVE WBOX-ID TO WBOX-TBL-HIGH-ID.
028000 B219-READ-WBOXMST-EX.
028100     EXIT.
028200*-----------------------------------------------------------------
028300 B220-READ-WBASMST.
028400     READ WBASMST
028500         AT END
028600             MOVE "Y" TO WK-C-WBAS-EOF-SW
028700             GO TO B229-READ-WBASMST-EX.
028800     ADD 1 TO WBAS-TBL-COUNT.
028900     SET WBAS-TBL-IDX TO WBAS-TBL-COUNT.
029000     MOVE WBAS-ID             TO WBAS-TBL-ID (WBAS-TBL-IDX).
029100     MOVE WBAS-WBOX-ID        TO WBAS-TBL-WBOX-ID (WBAS-TBL-IDX).
029200     MOVE WBAS-USER-ID        TO WBAS-TBL-USER-ID (WBAS-TBL-IDX).
029300     MOVE WBAS-START-TS       TO WBAS-TBL-START-TS (WBAS-TBL-IDX).
029400     MOVE WBAS-END-TS         TO WBAS-TBL-END-TS (WBAS-TBL-IDX).
029500     MOVE WBAS-MONTHLY-FEE    TO
029600           WBAS-TBL-MONTHLY-FEE (WBAS-TBL-IDX).
029700     MOVE WBAS-STATUS         TO WBAS-TBL-STATUS (WBAS-TBL-IDX).
029800     MOVE WBAS-CREATED-TS     TO
029900           WBAS-TBL-CREATED-TS (WBAS-TBL-IDX).
030000     MOVE WBAS-TRANSFER-ID    TO
030100           WBAS-TBL-TRANSFER-ID (WBAS-TBL-IDX).
030200     IF  WBAS-ID GREATER THAN WBAS-TBL-HIGH-ID
030300         MOVE WBAS-ID TO WBAS-TBL-HIGH-ID.
030400 B229-READ-WBASMST-EX.
030500     EXIT.
030600*-----------------------------------------------------------------
030700 B230-READ-WBTRFIL.
030800     READ WBTRFIL
030900         AT END
031000             MOVE "Y" TO WK-C-WBTR-EOF-SW
031100             GO TO B239-READ-WBTRFIL-EX.
031200     ADD 1 TO WBTR-TBL-COUNT.
031300     SET WBTR-TBL-IDX TO WBTR-TBL-COUNT.
031400     MOVE WBTR-ID             TO WBTR-TBL-ID (WBTR-TBL-IDX).
031500     MOVE WBTR-WBOX-ID        TO WBTR-TBL-WBOX-ID (WBTR-TBL-IDX).
031600     MOVE WBTR-OLD-ASSIGN-ID  TO
031700           WBTR-TBL-OLD-ASSIGN-ID (WBTR-TBL-IDX).
031800     MOVE WBTR-NEW-ASSIGN-ID  TO
031900           WBTR-TBL-NEW-ASSIGN-ID (WBTR-TBL-IDX).
032000     MOVE WBTR-REASON         TO WBTR-TBL-REASON (WBTR-TBL-IDX).
032100     MOVE WBTR-DOCUMENTS      TO
032200           WBTR-TBL-DOCUMENTS (WBTR-TBL-IDX).
032300     MOVE WBTR-CREATED-TS     TO
032400           WBTR-TBL-CREATED-TS (WBTR-TBL-IDX).
032500     IF  WBTR-ID GREATER THAN WBTR-TBL-HIGH-ID
032600         MOVE WBTR-ID TO WBTR-TBL-HIGH-ID.
032700 B239-READ-WBTRFIL-EX.
032800     EXIT.
032900 EJECT
033000*-----------------------------------------------------------------
033100* THE FIRST TRANFIL RECORD IS ALWAYS THE RUN-TIMESTAMP PARAMETER
033200* RECORD (TX-TYPE = "RT") SO THE CLOCK-DEPENDENT FIELDS BELOW ARE
033300* DETERMINISTIC ACROSS RERUNS OF THE SAME DAY'S TRANSACTIONS.
033400*-----------------------------------------------------------------
033500 B000-READ-RUN-PARAMETER.
033600     READ TRANFIL
033700         AT END
033800             GO TO Y900-ABNORMAL-TERMINATION.
033900     IF  TX-TYPE NOT = "RT"
034000         DISPLAY "WBXCTL - MISSING RUN-TIMESTAMP PARAMETER RECORD"
034100         GO TO Y900-ABNORMAL-TERMINATION.
034200     MOVE TX-START-TS        TO WK-RUN-TIMESTAMP.
034300     MOVE WK-RUN-TIMESTAMP    TO WK-DATE-REDEF-AREA.
034400     MOVE WK-DATE-MM          TO WK-RUN-DATE-PRT (1:2).
034500     MOVE "/"                 TO WK-RUN-DATE-PRT (3:1).
034600     MOVE WK-DATE-DD          TO WK-RUN-DATE-PRT (4:2).
034700     MOVE "/"                 TO WK-RUN-DATE-PRT (6:1).
034800     MOVE WK-DATE-CCYY        TO WK-RUN-DATE-PRT (7:4).
034900 B099-READ-RUN-PARAMETER-EX.
035000     EXIT.
035100 EJECT
035200*-----------------------------------------------------------------
035300* MAIN TRANSACTION LOOP - READ, DISPATCH, REPORT.
035400*-----------------------------------------------------------------
035500 C000-MAIN-PROCESS.
035600     READ TRANFIL
035700         AT END
035800             MOVE "Y" TO WK-C-TRAN-EOF-SW
035900             GO TO C999-MAIN-PROCESS-EX.
036000     ADD 1 TO WK-SEQ-COUNTER.
036100     MOVE SPACES TO WK-UO-DISPOSITION WK-UO-REASON.
036200     MOVE ZERO   TO WK-UO-NEW-ID.
036300*
036400     EVALUATE TX-TYPE
036500         WHEN "WB"
036600             ADD 1 TO WK-CT-WB-READ
036700             CALL "WBXWBOX" USING TRAN-RECORD-AREA
036800                                  WBOX-TABLE-AREA
036900                                  WK-RUN-TIMESTAMP
037000                                  WK-UNIT-OUTPUT-AREA
037100             IF  WK-UO-DISPOSITION = "ACCEPTED"
037200                 ADD 1 TO WK-CT-WB-ACC
037300             ELSE
037400                 ADD 1 TO WK-CT-WB-REJ
037500             END-IF
037600         WHEN "AS"
037700             ADD 1 TO WK-CT-AS-READ
037800             CALL "WBXASGN" USING TRAN-RECORD-AREA
037900                                  WBOX-TABLE-AREA
038000                                  WBAS-TABLE-AREA
038100                                  WK-RUN-TIMESTAMP
038200                                  WK-UNIT-OUTPUT-AREA
038300             IF  WK-UO-DISPOSITION = "ACCEPTED"
038400                 ADD 1 TO WK-CT-AS-ACC
038500             ELSE
038600                 ADD 1 TO WK-CT-AS-REJ
038700             END-IF
038800         WHEN "TR"
038900             ADD 1 TO WK-CT-TR-READ
039000             CALL "WBXTRFR" USING TRAN-RECORD-AREA
039100                                  WBOX-TABLE-AREA
039200                                  WBAS-TABLE-AREA
039300                                  WBTR-TABLE-AREA
039400                                  WK-RUN-TIMESTAMP
039500                                  WK-UNIT-OUTPUT-AREA
039600             IF  WK-UO-DISPOSITION = "ACCEPTED"
039700                 ADD 1 TO WK-CT-TR-ACC
039800             ELSE
039900                 ADD 1 TO WK-CT-TR-REJ
040000             END-IF
040100         WHEN OTHER
040200             MOVE "REJECTED" TO WK-UO-DISPOSITION
040300             MOVE "UNKNOWN TRANSACTION TYPE" TO WK-UO-REASON
040400     END-EVALUATE.
040500*
040600     PERFORM D000-WRITE-DETAIL-LINE
040700        THRU D099-WRITE-DETAIL-LINE-EX.
040800 C999-MAIN-PROCESS-EX.
040900     EXIT.
041000 EJECT
041100*-----------------------------------------------------------------
041200* BUILD AND WRITE ONE DETAIL LINE, WITH PAGE-BREAK HEADING LOGIC.
041300*-----------------------------------------------------------------
041400 D000-WRITE-DETAIL-LINE.
041500     IF  WK-LINE-COUNT GREATER THAN 55
041600         PERFORM D100-WRITE-PAGE-HEADING
041700            THRU D199-WRITE-PAGE-HEADING-EX.
041800     MOVE SPACES          TO RPT-LINE.
041900     MOVE WK-SEQ-COUNTER  TO RPTD-SEQ.
042000     MOVE TX-TYPE         TO RPTD-TYPE.
042100     MOVE TX-ACTION       TO RPTD-ACT.
042200     MOVE TX-KEY-ID       TO RPTD-KEY-ID.
042300     MOVE WK-UO-DISPOSITION TO RPTD-DISPOSITION.
042400     IF  WK-UO-DISPOSITION = "ACCEPTED" AND WK-UO-NEW-ID > 0
042500         MOVE WK-UO-NEW-ID TO RPTD-REASON (1:9)
042600     ELSE
042700         MOVE WK-UO-REASON TO RPTD-REASON
042800     END-IF.
042900     WRITE RPT-RECORD-AREA FROM RPT-LINE.
043000     ADD 1 TO WK-LINE-COUNT.
043100 D099-WRITE-DETAIL-LINE-EX.
043200     EXIT.
043300*-----------------------------------------------------------------
043400 D100-WRITE-PAGE-HEADING.
043500     ADD 1 TO WK-PAGE-NO.
043600     MOVE SPACES          TO RPT-LINE.
043700     MOVE WK-RUN-DATE-PRT TO RPTH1-RUN-DATE.
043800     MOVE WK-PAGE-NO      TO RPTH1-PAGE-NO.
043900     WRITE RPT-RECORD-AREA FROM RPT-LINE
044000         AFTER ADVANCING TOP-OF-FORM.
044100     MOVE SPACES          TO RPT-LINE.
044200     WRITE RPT-RECORD-AREA FROM RPT-LINE
044300         AFTER ADVANCING 1 LINE.
044400     MOVE ZERO TO WK-LINE-COUNT.
044500 D199-WRITE-PAGE-HEADING-EX.
044600     EXIT.
044700 EJECT
044800*-----------------------------------------------------------------
044900* REWRITE ALL THREE MASTER FILES FROM THEIR WORKING TABLES.
045000*-----------------------------------------------------------------
045100 Z100-REWRITE-MASTERS.
045200     OPEN OUTPUT WBOXMST.
045300     IF  NOT WK-C-SUCCESSFUL
045400         DISPLAY "WBXCTL - REOPEN ERROR - WBOXMST"
045500         GO TO Y900-ABNORMAL-TERMINATION.
045600     PERFORM Z110-WRITE-WBOXMST
045700        THRU Z119-WRITE-WBOXMST-EX
045800        VARYING WK-IDX FROM 1 BY 1
045900        UNTIL WK-IDX GREATER THAN WBOX-TBL-COUNT.
046000     CLOSE WBOXMST.
046100*
046200     OPEN OUTPUT WBASMST.
046300     IF  NOT WK-C-SUCCESSFUL
046400         DISPLAY "WBXCTL - REOPEN ERROR - WBASMST"
046500         GO TO Y900-ABNORMAL-TERMINATION.
046600     PERFORM Z120-WRITE-WBASMST
046700        THRU Z129-WRITE-WBASMST-EX
046800        VARYING WK-IDX FROM 1 BY 1
046900        UNTIL WK-IDX GREATER THAN WBAS-TBL-COUNT.
047000     CLOSE WBASMST.
047100*
047200     OPEN OUTPUT WBTRFIL.
047300     IF  NOT WK-C-SUCCESSFUL
047400         DISPLAY "WBXCTL - REOPEN ERROR - WBTRFIL"
047500         GO TO Y900-ABNORMAL-TERMINATION.
047600     PERFORM Z130-WRITE-WBTRFIL
047700        THRU Z139-WRITE-WBTRFIL-EX
047800        VARYING WK-IDX FROM 1 BY 1
047900        UNTIL WK-IDX GREATER THAN WBTR-TBL-COUNT.
048000     CLOSE WBTRFIL.
048100 Z199-REWRITE-MASTERS-EX.
048200     EXIT.
048300*-----------------------------------------------------------------
048400 Z110-WRITE-WBOXMST.
048500     MOVE WBOX-TBL-ID (WK-IDX)             TO WBOX-ID.
048600     MOVE WBOX-TBL-ORG-ID (WK-IDX)          TO WBOX-ORG-ID.
048700     MOVE WBOX-TBL-BOX-CODE (WK-IDX)        TO WBOX-BOX-CODE.
048800     MOVE WBOX-TBL-BOX-TYPE (WK-IDX)        TO WBOX-BOX-TYPE.
048900     MOVE WBOX-TBL-INSTALL-DATE (WK-IDX)    TO WBOX-INSTALL-DATE.
049000     MOVE WBOX-TBL-CURR-ASSIGN-ID (WK-IDX)  TO
049100           WBOX-CURR-ASSIGN-ID.
049200     MOVE WBOX-TBL-STATUS (WK-IDX)          TO WBOX-STATUS.
049300     MOVE WBOX-TBL-CREATED-TS (WK-IDX)      TO WBOX-CREATED-TS.
049400     WRITE WBOX-RECORD-AREA.
049500 Z119-WRITE-WBOXMST-EX.
049600     EXIT.
049700*-----------------------------------------------------------------
049800 Z120-WRITE-WBASMST.
049900     MOVE WBAS-TBL-ID (WK-IDX)              TO WBAS-ID.
050000     MOVE WBAS-TBL-WBOX-ID (WK-IDX)         TO WBAS-WBOX-ID.
050100     MOVE WBAS-TBL-USER-ID (WK-IDX)         TO WBAS-USER-ID.
050200     MOVE WBAS-TBL-START-TS (WK-IDX)        TO WBAS-START-TS.
050300     MOVE WBAS-TBL-END-TS (WK-IDX)          TO WBAS-END-TS.
050400     MOVE WBAS-TBL-MONTHLY-FEE (WK-IDX)     TO WBAS-MONTHLY-FEE.
050500     MOVE WBAS-TBL-STATUS (WK-IDX)          TO WBAS-STATUS.
050600     MOVE WBAS-TBL-CREATED-TS (WK-IDX)      TO WBAS-CREATED-TS.
050700     MOVE WBAS-TBL-TRANSFER-ID (WK-IDX)     TO WBAS-TRANSFER-ID.
050800     WRITE WBAS-RECORD-AREA.
050900 Z129-WRITE-WBASMST-EX.
051000     EXIT.
051100*-----------------------------------------------------------------
051200 Z130-WRITE-WBTRFIL.
051300     MOVE WBTR-TBL-ID (WK-IDX)              TO WBTR-ID.
051400     MOVE WBTR-TBL-WBOX-ID (WK-IDX)         TO WBTR-WBOX-ID.
051500     MOVE WBTR-TBL-OLD-ASSIGN-ID (WK-IDX)   TO
051600           WBTR-OLD-ASSIGN-ID.
051700     MOVE WBTR-TBL-NEW-ASSIGN-ID (WK-IDX)   TO
051800           WBTR-NEW-ASSIGN-ID.
051900     MOVE WBTR-TBL-REASON (WK-IDX)          TO WBTR-REASON.
052000     MOVE WBTR-TBL-DOCUMENTS (WK-IDX)       TO WBTR-DOCUMENTS.
052100     MOVE WBTR-TBL-CREATED-TS (WK-IDX)      TO WBTR-CREATED-TS.
052200     WRITE WBTR-RECORD-AREA.
052300 Z139-WRITE-WBTRFIL-EX.
052400     EXIT.
052500 EJECT
052600*-----------------------------------------------------------------
052700* AS-F1 - SUM THE MONTHLY FEE OF EVERY ASSIGNMENT STILL ACTIVE
052800* AT END OF JOB, EXACTLY, WITH NO ROUNDING, INTO AN S9(9)V99.
052900* ALSO COUNT ACTIVE WATER BOXES AND ACTIVE ASSIGNMENTS.
053000*-----------------------------------------------------------------
053100 Z200-ACCUMULATE-FEE-TOTAL.
053200     PERFORM Z210-COUNT-ACTIVE-WBOX
053300        THRU Z219-COUNT-ACTIVE-WBOX-EX
053400        VARYING WK-IDX FROM 1 BY 1
053500        UNTIL WK-IDX GREATER THAN WBOX-TBL-COUNT.
053600     PERFORM Z220-COUNT-ACTIVE-WBAS
053700        THRU Z229-COUNT-ACTIVE-WBAS-EX
053800        VARYING WK-IDX FROM 1 BY 1
053900        UNTIL WK-IDX GREATER THAN WBAS-TBL-COUNT.
054000 Z299-ACCUMULATE-FEE-TOTAL-EX.
054100     EXIT.
054200*-----------------------------------------------------------------
054300 Z210-COUNT-ACTIVE-WBOX.
054400     IF  WBOX-TBL-ACTIVE (WK-IDX)
054500         ADD 1 TO WK-ACTIVE-WB-COUNT.
054600 Z219-COUNT-ACTIVE-WBOX-EX.
054700     EXIT.
054800*-----------------------------------------------------------------
054900 Z220-COUNT-ACTIVE-WBAS.
055000     IF  WBAS-TBL-ACTIVE (WK-IDX)
055100         ADD 1 TO WK-ACTIVE-AS-COUNT
055200         ADD WBAS-TBL-MONTHLY-FEE (WK-IDX) TO
055300               WK-ACTIVE-FEE-TOTAL.
055400 Z229-COUNT-ACTIVE-WBAS-EX.
055500     EXIT.
055600 EJECT
055700*-----------------------------------------------------------------
055800* PRINT THE CONTROL-TOTAL TRAILER - PER-TYPE, GRAND TOTAL, AND
055900* THE ACTIVE-COUNT / ACTIVE-FEE SUMMARY LINE.
056000*-----------------------------------------------------------------
056100 Z300-PRINT-TRAILER.
056200     MOVE SPACES             TO RPT-LINE.
056300     MOVE "WATER BOX   TOTALS" TO RPTT-LABEL.
056400     MOVE WK-CT-WB-READ      TO RPTT-READ-CT.
056500     MOVE WK-CT-WB-ACC       TO RPTT-ACC-CT.
056600     MOVE WK-CT-WB-REJ       TO RPTT-REJ-CT.
056700     WRITE RPT-RECORD-AREA FROM RPT-LINE.
056800*
056900     MOVE SPACES             TO RPT-LINE.
057000     MOVE "ASSIGNMENT  TOTALS" TO RPTT-LABEL.
057100     MOVE WK-CT-AS-READ      TO RPTT-READ-CT.
057200     MOVE WK-CT-AS-ACC       TO RPTT-ACC-CT.
057300     MOVE WK-CT-AS-REJ       TO RPTT-REJ-CT.
057400     WRITE RPT-RECORD-AREA FROM RPT-LINE.
057500*
057600     MOVE SPACES             TO RPT-LINE.
057700     MOVE "TRANSFER    TOTALS" TO RPTT-LABEL.
057800     MOVE WK-CT-TR-READ      TO RPTT-READ-CT.
057900     MOVE WK-CT-TR-ACC       TO RPTT-ACC-CT.
058000     MOVE WK-CT-TR-REJ       TO RPTT-REJ-CT.
058100     WRITE RPT-RECORD-AREA FROM RPT-LINE.
058200*
058300     MOVE SPACES             TO RPT-LINE.
058400     MOVE "GRAND       TOTALS" TO RPTT-LABEL.
058500     COMPUTE RPTT-READ-CT = WK-CT-WB-READ + WK-CT-AS-READ
058600                           + WK-CT-TR-READ.
058700     COMPUTE RPTT-ACC-CT  = WK-CT-WB-ACC  + WK-CT-AS-ACC
058800                           + WK-CT-TR-ACC.
058900     COMPUTE RPTT-REJ-CT  = WK-CT-WB-REJ  + WK-CT-AS-REJ
059000                           + WK-CT-TR-REJ.
059100     WRITE RPT-RECORD-AREA FROM RPT-LINE.
059200*
059300     MOVE SPACES             TO RPT-LINE.
059400     MOVE WK-ACTIVE-WB-COUNT  TO RPTS-ACT-WB-CT.
059500     MOVE WK-ACTIVE-AS-COUNT  TO RPTS-ACT-AS-CT.
059600     MOVE WK-ACTIVE-FEE-TOTAL TO RPTS-FEE-TOTAL.
059700     WRITE RPT-RECORD-AREA FROM RPT-LINE.
059800 Z399-PRINT-TRAILER-EX.
059900     EXIT.
060000*-----------------------------------------------------------------
060100 Z900-CLOSE-FILES.
060200     CLOSE TRANFIL RPTFILE.
060300 Z999-CLOSE-FILES-EX.
060400     EXIT.
060500*-----------------------------------------------------------------
060600*                   PROGRAM SUBROUTINE
060700*-----------------------------------------------------------------
060800 Y900-ABNORMAL-TERMINATION.
060900     DISPLAY "WBXCTL - ABNORMAL TERMINATION".
061000     CLOSE WBOXMST WBASMST WBTRFIL TRANFIL RPTFILE.
061100     STOP RUN.
061200*
061300*****************************************************************
061400************** END OF PROGRAM SOURCE -  WBXCTL ******************
061500*****************************************************************
