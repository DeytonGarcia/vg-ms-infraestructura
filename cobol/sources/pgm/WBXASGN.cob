000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      WBXASGN.
000500 AUTHOR.          L T LOWERY.
000600 INSTALLATION.    WATER UTILITY DATA CENTER.
000700 DATE-WRITTEN.    22 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED BY WBXCTL FOR EVERY TX-TYPE = "AS"
001200*               TRANSACTION.  CREATES, UPDATES, DEACTIVATES OR
001300*               RESTORES AN ASSIGNMENT ENTRY IN THE IN-MEMORY
001400*               ASSIGNMENT TABLE, REPOINTING THE OWNING WATER
001500*               BOX'S CURRENT-ASSIGNMENT POINTER WHERE THE
001600*               BUSINESS RULES CALL FOR IT.
001700*
001800*****************************************************************
001900* HISTORY OF MODIFICATION:
002000*****************************************************************
002100* TAG     DATE       DEV     DESCRIPTION
002200* ------- ---------- ------- ----------------------------------
002300* WBA0A1  22/05/1991 TMPLOW  INITIAL VERSION - CREATE, UPDATE,     WBA0A1
002400*                            DEACTIVATE, RESTORE
002500* WBA1C3  30/03/1995 TMPRAC  AS-D2 - CLEAR THE POINTER ON THE      WBA1C3
002600*                            BOX WHOSE POINTER MATCHES THIS
002700*                            ASSIGNMENT, NOT ON AS-WBOX-ID
002800* WBA2C7  30/03/1995 TMPRAC  AS-R2 - ONLY REPOINT ON RESTORE IF    WBA2C7
002900*                            THE OWNING BOX'S POINTER IS ZERO
003000* WBAY2K  21/07/1998 TMPDLK  Y2K - TIMESTAMP MOVES UNCHANGED, NO   WBAY2K
003100*                            2-DIGIT YEAR ARITHMETIC IN THIS UNIT
003200* WBA3D9  14/02/2002 TMPHAL  CR 10119 - WS-LOOP-IDX AND THE TWO    WBA3D9
003300*                            ID-GENERATOR FIELDS MOVED OUT OF
003400*                            WS-WORK-FIELDS TO STANDALONE
003500*                            77-LEVEL ITEMS, SHOP STANDARD
003600* WBA4F2  02/09/2005 TMPNGU  CR 11092 - AS-D1 REASON TEXT          WBA4F2
003700*                            STANDARDIZED TO MATCH THE WORDING
003800*                            USED BY WBXWBOX FOR THE SAME KIND
003900*                            OF "ALREADY INACTIVE" REJECT
004000*****************************************************************
004100 EJECT
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400*****************************************************************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900*
005000*****************************************************************
005100 DATA DIVISION.
005200*****************************************************************
005300 WORKING-STORAGE SECTION.
005400 01  FILLER                       PIC X(24) VALUE
005500     "** PROGRAM WBXASGN   **".
005600*
005700 01  WK-C-COMMON.
005800     COPY WBCMWS.
005900*
006000 01  WS-SWITCHES.
006100     05  WS-WBOX-FOUND-SW         PIC X(01) VALUE "N".
006200         88  WS-WBOX-FOUND             VALUE "Y".
006300     05  WS-WBAS-FOUND-SW         PIC X(01) VALUE "N".
006400         88  WS-WBAS-FOUND             VALUE "Y".
006500     05  FILLER                   PIC X(08).
006600*
006700 01  WS-WORK-FIELDS.
006800     05  FILLER                   PIC X(20).
006900*
007000 77  WS-NEXT-WBAS-ID              PIC 9(09) COMP.
007100 77  WS-SEARCH-KEY                PIC 9(09) COMP.
007200 77  WS-LOOP-IDX                  PIC 9(05) COMP.
007300*
007400 EJECT
007500 LINKAGE SECTION.
007600 01  WK-UNIT-TRAN-AREA.
007700     COPY TRANREC.
007800 01  WK-UNIT-WBOX-AREA.
007900     COPY WBOXTBL.
008000 01  WK-UNIT-WBAS-AREA.
008100     COPY WBASTBL.
008200 01  WK-UNIT-RUN-TS               PIC 9(14).
008300 01  WK-UNIT-OUTPUT-AREA.
008400     05  WK-UO-DISPOSITION        PIC X(08).
008500     05  WK-UO-REASON             PIC X(60).
008600     05  WK-UO-NEW-ID             PIC 9(09).
008700     05  FILLER                   PIC X(10).
008800*
008900*****************************************************************
009000 PROCEDURE DIVISION USING WK-UNIT-TRAN-AREA
009100                           WK-UNIT-WBOX-AREA
009200                           WK-UNIT-WBAS-AREA
009300                           WK-UNIT-RUN-TS
009400                           WK-UNIT-OUTPUT-AREA.
009500*****************************************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     EXIT PROGRAM.
010000 EJECT
010100*-----------------------------------------------------------------
010200 A000-PROCESS-CALLED-ROUTINE.
010300     MOVE SPACES TO WK-UO-DISPOSITION WK-UO-REASON.
010400     MOVE ZERO   TO WK-UO-NEW-ID.
010500     EVALUATE TX-ACTION
010600         WHEN "C"
010700             PERFORM B100-CREATE-WBAS
010800                THRU B199-CREATE-WBAS-EX
010900         WHEN "U"
011000             PERFORM B200-UPDATE-WBAS
011100                THRU B299-UPDATE-WBAS-EX
011200         WHEN "D"
011300             PERFORM B300-DEACTIVATE-WBAS
011400                THRU B399-DEACTIVATE-WBAS-EX
011500         WHEN "R"
011600             PERFORM B400-RESTORE-WBAS
011700                THRU B499-RESTORE-WBAS-EX
011800         WHEN OTHER
011900             MOVE "REJECTED" TO WK-UO-DISPOSITION
012000             MOVE "UNKNOWN ACTION CODE FOR AN ASSIGNMENT TRANSACTION"
012100                  TO WK-UO-REASON
012200     END-EVALUATE.
012300 A099-PROCESS-CALLED-ROUTINE-EX.
012400     EXIT.
012500 EJECT
012600*-----------------------------------------------------------------
012700* AS-C1, AS-C2.
012800*-----------------------------------------------------------------
012900 B100-CREATE-WBAS.
013000     MOVE TXAS-WBOX-ID TO WS-SEARCH-KEY.
013100     PERFORM C100-FIND-WBOX-BY-ID
013200        THRU C199-FIND-WBOX-BY-ID-EX.
013300     IF  NOT WS-WBOX-FOUND
013400         MOVE "REJECTED"   TO WK-UO-DISPOSITION
013500         MOVE "WATER BOX NOT FOUND" TO WK-UO-REASON
013600         GO TO B199-CREATE-WBAS-EX.
013700     IF  WBOX-TBL-INACTIVE (WBOX-TBL-IDX)
013800         MOVE "REJECTED"   TO WK-UO-DISPOSITION
013900         MOVE "CANNOT ASSIGN TO AN INACTIVE WATER BOX"
014000              TO WK-UO-REASON
014100         GO TO B199-CREATE-WBAS-EX.
014200*
014300     ADD 1 TO WBAS-TBL-HIGH-ID.
014400     MOVE WBAS-TBL-HIGH-ID TO WS-NEXT-WBAS-ID.
014500     ADD 1 TO WBAS-TBL-COUNT.
014600     SET WBAS-TBL-IDX TO WBAS-TBL-COUNT.
014700     MOVE WS-NEXT-WBAS-ID     TO WBAS-TBL-ID (WBAS-TBL-IDX).
014800     MOVE TXAS-WBOX-ID        TO WBAS-TBL-WBOX-ID (WBAS-TBL-IDX).
014900     MOVE TXAS-USER-ID        TO WBAS-TBL-USER-ID (WBAS-TBL-IDX).
015000     MOVE TXAS-START-TS       TO WBAS-TBL-START-TS (WBAS-TBL-IDX).
015100     MOVE ZERO                TO WBAS-TBL-END-TS (WBAS-TBL-IDX).
015200     MOVE TXAS-MONTHLY-FEE    TO
015300           WBAS-TBL-MONTHLY-FEE (WBAS-TBL-IDX).
015400     MOVE "A"                 TO WBAS-TBL-STATUS (WBAS-TBL-IDX).
015500     MOVE WK-UNIT-RUN-TS      TO
015600           WBAS-TBL-CREATED-TS (WBAS-TBL-IDX).
015700     MOVE ZERO                TO
015800           WBAS-TBL-TRANSFER-ID (WBAS-TBL-IDX).
015900*
016000*        AS-C2 - ALWAYS REPOINT THE WATER BOX, EVEN IF ONE WAS
016100*        ALREADY SET.
016200     MOVE WS-NEXT-WBAS-ID     TO
016300           WBOX-TBL-CURR-ASSIGN-ID (WBOX-TBL-IDX).
016400*
016500     MOVE "ACCEPTED"          TO WK-UO-DISPOSITION.
016600     MOVE WS-NEXT-WBAS-ID     TO WK-UO-NEW-ID.
016700 B199-CREATE-WBAS-EX.
016800     EXIT.
016900*-----------------------------------------------------------------
017000* AS-U1 - STATUS AND END TIMESTAMP ARE NEVER CHANGED BY UPDATE.
017100*-----------------------------------------------------------------
017200 B200-UPDATE-WBAS.
017300     MOVE TX-KEY-ID TO WS-SEARCH-KEY.
017400     PERFORM C200-FIND-WBAS-BY-ID
017500        THRU C299-FIND-WBAS-BY-ID-EX.
017600     IF  NOT WS-WBAS-FOUND
017700         MOVE "REJECTED"   TO WK-UO-DISPOSITION
017800         MOVE "ASSIGNMENT NOT FOUND" TO WK-UO-REASON
017900         GO TO B299-UPDATE-WBAS-EX.
018000     MOVE TXAS-WBOX-ID TO WS-SEARCH-KEY.
018100     PERFORM C100-FIND-WBOX-BY-ID
018200        THRU C199-FIND-WBOX-BY-ID-EX.
018300     IF  NOT WS-WBOX-FOUND
018400         MOVE "REJECTED"   TO WK-UO-DISPOSITION
018500         MOVE "WATER BOX NOT FOUND" TO WK-UO-REASON
018600         GO TO B299-UPDATE-WBAS-EX.
018700     MOVE TXAS-WBOX-ID        TO WBAS-TBL-WBOX-ID (WBAS-TBL-IDX).
018800     MOVE TXAS-USER-ID        TO WBAS-TBL-USER-ID (WBAS-TBL-IDX).
018900     MOVE TXAS-START-TS       TO WBAS-TBL-START-TS (WBAS-TBL-IDX).
019000     MOVE TXAS-MONTHLY-FEE    TO
019100           WBAS-TBL-MONTHLY-FEE (WBAS-TBL-IDX).
019200     MOVE "ACCEPTED"          TO WK-UO-DISPOSITION.
019300 B299-UPDATE-WBAS-EX.
019400     EXIT.
019500*-----------------------------------------------------------------
019600* AS-D1, AS-D2.
019700*-----------------------------------------------------------------
019800 B300-DEACTIVATE-WBAS.
019900     MOVE TX-KEY-ID TO WS-SEARCH-KEY.
020000     PERFORM C200-FIND-WBAS-BY-ID
020100        THRU C299-FIND-WBAS-BY-ID-EX.
020200     IF  NOT WS-WBAS-FOUND
020300         MOVE "REJECTED"   TO WK-UO-DISPOSITION
020400         MOVE "NOT FOUND" TO WK-UO-REASON
020500         GO TO B399-DEACTIVATE-WBAS-EX.
020600     IF  WBAS-TBL-INACTIVE (WBAS-TBL-IDX)
020700         MOVE "REJECTED"   TO WK-UO-DISPOSITION
020800         MOVE "ALREADY INACTIVE" TO WK-UO-REASON
020900         GO TO B399-DEACTIVATE-WBAS-EX.
021000*
021100*        AS-D2 - THE POINTER IS CLEARED ON WHICHEVER BOX CURRENTLY
021200*        POINTS AT THIS ASSIGNMENT, NOT NECESSARILY AS-WBOX-ID.
021300     PERFORM D100-FIND-WBOX-BY-POINTER
021400        THRU D199-FIND-WBOX-BY-POINTER-EX.
021500     IF  WS-WBOX-FOUND
021600         MOVE ZERO TO WBOX-TBL-CURR-ASSIGN-ID (WBOX-TBL-IDX).
021700*
021800     MOVE "I" TO WBAS-TBL-STATUS (WBAS-TBL-IDX).
021900     MOVE WK-UNIT-RUN-TS TO WBAS-TBL-END-TS (WBAS-TBL-IDX).
022000     MOVE "ACCEPTED" TO WK-UO-DISPOSITION.
022100 B399-DEACTIVATE-WBAS-EX.
022200     EXIT.
022300*-----------------------------------------------------------------
022400* AS-R1, AS-R2.
022500*-----------------------------------------------------------------
022600 B400-RESTORE-WBAS.
022700     MOVE TX-KEY-ID TO WS-SEARCH-KEY.
022800     PERFORM C200-FIND-WBAS-BY-ID
022900        THRU C299-FIND-WBAS-BY-ID-EX.
023000     IF  NOT WS-WBAS-FOUND
023100         MOVE "REJECTED"   TO WK-UO-DISPOSITION
023200         MOVE "NOT FOUND" TO WK-UO-REASON
023300         GO TO B499-RESTORE-WBAS-EX.
023400     IF  WBAS-TBL-ACTIVE (WBAS-TBL-IDX)
023500         MOVE "REJECTED"   TO WK-UO-DISPOSITION
023600         MOVE "ALREADY ACTIVE" TO WK-UO-REASON
023700         GO TO B499-RESTORE-WBAS-EX.
023800     MOVE "A" TO WBAS-TBL-STATUS (WBAS-TBL-IDX).
023900     MOVE ZERO TO WBAS-TBL-END-TS (WBAS-TBL-IDX).
024000*
024100*        AS-R2 - REPOINT THE OWNING BOX ONLY WHEN ITS POINTER IS
024200*        CURRENTLY ZERO.  A MISSING OWNING BOX IS NOT AN ERROR.
024300     MOVE WBAS-TBL-WBOX-ID (WBAS-TBL-IDX) TO WS-SEARCH-KEY.
024400     PERFORM C100-FIND-WBOX-BY-ID
024500        THRU C199-FIND-WBOX-BY-ID-EX.
024600     IF  WS-WBOX-FOUND
024700         IF  WBOX-TBL-CURR-ASSIGN-ID (WBOX-TBL-IDX) = ZERO
024800             MOVE WBAS-TBL-ID (WBAS-TBL-IDX) TO
024900                   WBOX-TBL-CURR-ASSIGN-ID (WBOX-TBL-IDX).
025000*
025100     MOVE "ACCEPTED" TO WK-UO-DISPOSITION.
025200 B499-RESTORE-WBAS-EX.
025300     EXIT.
025400 EJECT
025500*-----------------------------------------------------------------
025600* BINARY SEARCH OF THE WATER BOX TABLE BY WB-ID.
025700*-----------------------------------------------------------------
025800 C100-FIND-WBOX-BY-ID.
025900     MOVE "N" TO WS-WBOX-FOUND-SW.
026000     SEARCH ALL WBOX-TBL-ENTRY
026100         AT END
026200             MOVE "N" TO WS-WBOX-FOUND-SW
026300         WHEN WBOX-TBL-ID (WBOX-TBL-IDX) = WS-SEARCH-KEY
026400             MOVE "Y" TO WS-WBOX-FOUND-SW.
026500 C199-FIND-WBOX-BY-ID-EX.
026600     EXIT.
026700*-----------------------------------------------------------------
026800* BINARY SEARCH OF THE ASSIGNMENT TABLE BY AS-ID.
026900*-----------------------------------------------------------------
027000 C200-FIND-WBAS-BY-ID.
027100     MOVE "N" TO WS-WBAS-FOUND-SW.
027200     SEARCH ALL WBAS-TBL-ENTRY
027300         AT END
027400             MOVE "N" TO WS-WBAS-FOUND-SW
027500         WHEN WBAS-TBL-ID (WBAS-TBL-IDX) = WS-SEARCH-KEY
027600             MOVE "Y" TO WS-WBAS-FOUND-SW.
027700 C299-FIND-WBAS-BY-ID-EX.
027800     EXIT.
027900*-----------------------------------------------------------------
028000* THE POINTER IS NOT A KEY, SO THIS IS A SEQUENTIAL SCAN OF THE
028100* WATER BOX TABLE FOR THE ENTRY WHOSE CURR-ASSIGN-ID MATCHES.
028200*-----------------------------------------------------------------
028300 D100-FIND-WBOX-BY-POINTER.
028400     MOVE "N" TO WS-WBOX-FOUND-SW.
028500     PERFORM D110-SCAN-ONE-WBOX-ENTRY
028600        THRU D119-SCAN-ONE-WBOX-ENTRY-EX
028700        VARYING WS-LOOP-IDX FROM 1 BY 1
028800        UNTIL WS-LOOP-IDX GREATER THAN WBOX-TBL-COUNT
028900           OR WS-WBOX-FOUND.
029000 D199-FIND-WBOX-BY-POINTER-EX.
029100     EXIT.
029200*-----------------------------------------------------------------
029300 D110-SCAN-ONE-WBOX-ENTRY.
029400     IF  WBOX-TBL-CURR-ASSIGN-ID (WS-LOOP-IDX) =
029500               WBAS-TBL-ID (WBAS-TBL-IDX)
029600         SET WBOX-TBL-IDX TO WS-LOOP-IDX
029700         MOVE "Y" TO WS-WBOX-FOUND-SW.
029800 D119-SCAN-ONE-WBOX-ENTRY-EX.
029900     EXIT.
030000*
030100*****************************************************************
030200************** END OF PROGRAM SOURCE - WBXASGN ******************
030300*****************************************************************
