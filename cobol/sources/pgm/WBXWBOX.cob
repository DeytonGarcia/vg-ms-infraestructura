000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      WBXWBOX.
000500 AUTHOR.          L T LOWERY.
000600 INSTALLATION.    WATER UTILITY DATA CENTER.
000700 DATE-WRITTEN.    14 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED BY WBXCTL FOR EVERY TX-TYPE = "WB"
001200*               TRANSACTION.  CREATES, UPDATES, DEACTIVATES OR
001300*               RESTORES A WATER BOX ENTRY IN THE IN-MEMORY
001400*               WATER BOX TABLE AND RETURNS A DISPOSITION OF
001500*               "ACCEPTED" OR "REJECTED" PLUS A REASON.
001600*
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* TAG     DATE       DEV     DESCRIPTION
002100* ------- ---------- ------- ----------------------------------
002200* WBW0A1  14/05/1991 TMPLOW  INITIAL VERSION - CREATE, UPDATE,     WBW0A1
002300*                            DEACTIVATE, RESTORE
002400* WBW1C2  09/11/1994 TMPRAC  WB-D3 - REFUSE TO DEACTIVATE A BOX    WBW1C2
002500*                            WHOSE WB-CURR-ASSIGN-ID IS NOT ZERO
002600* WBWY2K  21/07/1998 TMPDLK  Y2K - TIMESTAMP MOVES UNCHANGED, NO   WBWY2K
002700*                            2-DIGIT YEAR ARITHMETIC IN THIS UNIT
002800* WBW2D4  27/04/2001 TMPHAL  CR 10119 - WS-NEXT-WBOX-ID MOVED TO   WBW2D4
002900*                            A 77-LEVEL ITEM, BROUGHT INTO LINE
003000*                            WITH THE REST OF THE SHOP'S STANDARD
003100* WBW3E8  11/10/2004 TMPSNG  CR 10890 - B300 REASON TEXT FOR       WBW3E8
003200*                            WB-D3 REWORDED AFTER HELP DESK
003300*                            COMPLAINTS THAT THE OLD WORDING WAS
003400*                            CUT OFF ON THE GREEN-SCREEN INQUIRY
003500*****************************************************************
003600 EJECT
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*****************************************************************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400*
004500*****************************************************************
004600 DATA DIVISION.
004700*****************************************************************
004800 WORKING-STORAGE SECTION.
004900 01  FILLER                       PIC X(24) VALUE
005000     "** PROGRAM WBXWBOX   **".
005100*
005200 01  WK-C-COMMON.
005300     COPY WBCMWS.
005400*
005500 01  WS-SWITCHES.
005600     05  WS-WBOX-FOUND-SW         PIC X(01) VALUE "N".
005700         88  WS-WBOX-FOUND             VALUE "Y".
005800     05  FILLER                   PIC X(09).
005900*
006000 01  WS-WORK-FIELDS.
006100     05  FILLER                   PIC X(15).
006200*
006300 77  WS-NEXT-WBOX-ID              PIC 9(09) COMP.
006400*
006500 EJECT
006600 LINKAGE SECTION.
006700 01  WK-UNIT-TRAN-AREA.
006800     COPY TRANREC.
006900 01  WK-UNIT-WBOX-AREA.
007000     COPY WBOXTBL.
007100 01  WK-UNIT-RUN-TS               PIC 9(14).
007200 01  WK-UNIT-OUTPUT-AREA.
007300     05  WK-UO-DISPOSITION        PIC X(08).
007400     05  WK-UO-REASON             PIC X(60).
007500     05  WK-UO-NEW-ID             PIC 9(09).
007600     05  FILLER                   PIC X(10).
007700*
007800*****************************************************************
007900 PROCEDURE DIVISION USING WK-UNIT-TRAN-AREA
008000                           WK-UNIT-WBOX-AREA
008100                           WK-UNIT-RUN-TS
008200                           WK-UNIT-OUTPUT-AREA.
008300*****************************************************************
008400 MAIN-MODULE.
008500     PERFORM A000-PROCESS-CALLED-ROUTINE
008600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008700     EXIT PROGRAM.
008800 EJECT
008900*-----------------------------------------------------------------
009000 A000-PROCESS-CALLED-ROUTINE.
009100     MOVE SPACES TO WK-UO-DISPOSITION WK-UO-REASON.
009200     MOVE ZERO   TO WK-UO-NEW-ID.
009300     EVALUATE TX-ACTION
009400         WHEN "C"
009500             PERFORM B100-CREATE-WBOX
009600                THRU B199-CREATE-WBOX-EX
009700         WHEN "U"
009800             PERFORM B200-UPDATE-WBOX
009900                THRU B299-UPDATE-WBOX-EX
010000         WHEN "D"
010100             PERFORM B300-DEACTIVATE-WBOX
010200                THRU B399-DEACTIVATE-WBOX-EX
010300         WHEN "R"
010400             PERFORM B400-RESTORE-WBOX
010500                THRU B499-RESTORE-WBOX-EX
010600         WHEN OTHER
010700             MOVE "REJECTED" TO WK-UO-DISPOSITION
010800             MOVE "UNKNOWN ACTION CODE FOR A WATER BOX TRANSACTION"
010900                  TO WK-UO-REASON
011000     END-EVALUATE.
011100 A099-PROCESS-CALLED-ROUTINE-EX.
011200     EXIT.
011300 EJECT
011400*-----------------------------------------------------------------
011500* WB-C1 - A CREATED BOX IS ALWAYS STATUS A, THE POINTER ALWAYS
011600* STARTS AT ZERO - IT IS NEVER TAKEN FROM THE INPUT TRANSACTION.
011700*-----------------------------------------------------------------
011800 B100-CREATE-WBOX.
011900     ADD 1 TO WBOX-TBL-HIGH-ID.
012000     MOVE WBOX-TBL-HIGH-ID TO WS-NEXT-WBOX-ID.
012100     ADD 1 TO WBOX-TBL-COUNT.
012200     SET WBOX-TBL-IDX TO WBOX-TBL-COUNT.
012300     MOVE WS-NEXT-WBOX-ID     TO WBOX-TBL-ID (WBOX-TBL-IDX).
012400     MOVE TXWB-ORG-ID         TO WBOX-TBL-ORG-ID (WBOX-TBL-IDX).
012500     MOVE TXWB-BOX-CODE       TO WBOX-TBL-BOX-CODE (WBOX-TBL-IDX).
012600     MOVE TXWB-BOX-TYPE       TO WBOX-TBL-BOX-TYPE (WBOX-TBL-IDX).
012700     MOVE TXWB-INSTALL-DATE   TO
012800           WBOX-TBL-INSTALL-DATE (WBOX-TBL-IDX).
012900     MOVE ZERO                TO
013000           WBOX-TBL-CURR-ASSIGN-ID (WBOX-TBL-IDX).
013100     MOVE "A"                 TO WBOX-TBL-STATUS (WBOX-TBL-IDX).
013200     MOVE WK-UNIT-RUN-TS      TO
013300           WBOX-TBL-CREATED-TS (WBOX-TBL-IDX).
013400     MOVE "ACCEPTED"          TO WK-UO-DISPOSITION.
013500     MOVE WS-NEXT-WBOX-ID     TO WK-UO-NEW-ID.
013600 B199-CREATE-WBOX-EX.
013700     EXIT.
013800*-----------------------------------------------------------------
013900* UPDATE OVERWRITES ORGANIZATION ID, BOX CODE, BOX TYPE AND
014000* INSTALLATION DATE ONLY - STATUS AND THE ASSIGNMENT POINTER ARE
014100* NEVER TOUCHED BY AN UPDATE TRANSACTION.
014200*-----------------------------------------------------------------
014300 B200-UPDATE-WBOX.
014400     MOVE TX-KEY-ID TO WS-NEXT-WBOX-ID.
014500     PERFORM C100-FIND-WBOX-BY-ID
014600        THRU C199-FIND-WBOX-BY-ID-EX.
014700     IF  NOT WS-WBOX-FOUND
014800         MOVE "REJECTED"   TO WK-UO-DISPOSITION
014900         MOVE "WATER BOX NOT FOUND" TO WK-UO-REASON
015000         GO TO B299-UPDATE-WBOX-EX.
015100     MOVE TXWB-ORG-ID         TO WBOX-TBL-ORG-ID (WBOX-TBL-IDX).
015200     MOVE TXWB-BOX-CODE       TO WBOX-TBL-BOX-CODE (WBOX-TBL-IDX).
015300     MOVE TXWB-BOX-TYPE       TO WBOX-TBL-BOX-TYPE (WBOX-TBL-IDX).
015400     MOVE TXWB-INSTALL-DATE   TO
015500           WBOX-TBL-INSTALL-DATE (WBOX-TBL-IDX).
015600     MOVE "ACCEPTED"          TO WK-UO-DISPOSITION.
015700 B299-UPDATE-WBOX-EX.
015800     EXIT.
015900*-----------------------------------------------------------------
016000* WB-D1, WB-D2, WB-D3.
016100*-----------------------------------------------------------------
016200 B300-DEACTIVATE-WBOX.
016300     MOVE TX-KEY-ID TO WS-NEXT-WBOX-ID.
016400     PERFORM C100-FIND-WBOX-BY-ID
016500        THRU C199-FIND-WBOX-BY-ID-EX.
016600     IF  NOT WS-WBOX-FOUND
016700         MOVE "REJECTED"   TO WK-UO-DISPOSITION
016800         MOVE "NOT FOUND" TO WK-UO-REASON
016900         GO TO B399-DEACTIVATE-WBOX-EX.
017000     IF  WBOX-TBL-INACTIVE (WBOX-TBL-IDX)
017100         MOVE "REJECTED"   TO WK-UO-DISPOSITION
017200         MOVE "ALREADY INACTIVE" TO WK-UO-REASON
017300         GO TO B399-DEACTIVATE-WBOX-EX.
017400     IF  WBOX-TBL-CURR-ASSIGN-ID (WBOX-TBL-IDX) NOT = ZERO
017500         MOVE "REJECTED"   TO WK-UO-DISPOSITION
017600         MOVE "HAS AN ACTIVE ASSIGNMENT, DEACTIVATE IT FIRST"
017700              TO WK-UO-REASON
017800         GO TO B399-DEACTIVATE-WBOX-EX.
017900     MOVE "I" TO WBOX-TBL-STATUS (WBOX-TBL-IDX).
018000     MOVE "ACCEPTED" TO WK-UO-DISPOSITION.
018100 B399-DEACTIVATE-WBOX-EX.
018200     EXIT.
018300*-----------------------------------------------------------------
018400* WB-R1.
018500*-----------------------------------------------------------------
018600 B400-RESTORE-WBOX.
018700     MOVE TX-KEY-ID TO WS-NEXT-WBOX-ID.
018800     PERFORM C100-FIND-WBOX-BY-ID
018900        THRU C199-FIND-WBOX-BY-ID-EX.
019000     IF  NOT WS-WBOX-FOUND
019100         MOVE "REJECTED"   TO WK-UO-DISPOSITION
019200         MOVE "NOT FOUND" TO WK-UO-REASON
019300         GO TO B499-RESTORE-WBOX-EX.
019400     IF  WBOX-TBL-ACTIVE (WBOX-TBL-IDX)
019500         MOVE "REJECTED"   TO WK-UO-DISPOSITION
019600         MOVE "ALREADY ACTIVE" TO WK-UO-REASON
019700         GO TO B499-RESTORE-WBOX-EX.
019800     MOVE "A" TO WBOX-TBL-STATUS (WBOX-TBL-IDX).
019900     MOVE "ACCEPTED" TO WK-UO-DISPOSITION.
020000 B499-RESTORE-WBOX-EX.
020100     EXIT.
020200 EJECT
020300*-----------------------------------------------------------------
020400* BINARY SEARCH OF THE WATER BOX TABLE BY WB-ID - THE MASTER
020500* ARRIVES SORTED BY ID SO SEARCH ALL APPLIES.
020600*-----------------------------------------------------------------
020700 C100-FIND-WBOX-BY-ID.
020800     MOVE "N" TO WS-WBOX-FOUND-SW.
020900     SEARCH ALL WBOX-TBL-ENTRY
021000         AT END
021100             MOVE "N" TO WS-WBOX-FOUND-SW
021200         WHEN WBOX-TBL-ID (WBOX-TBL-IDX) = WS-NEXT-WBOX-ID
021300             MOVE "Y" TO WS-WBOX-FOUND-SW.
021400 C199-FIND-WBOX-BY-ID-EX.
021500     EXIT.
021600*
021700*****************************************************************
021800************** END OF PROGRAM SOURCE - WBXWBOX ******************
021900*****************************************************************
