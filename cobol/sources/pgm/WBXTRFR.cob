000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      WBXTRFR.
000500 AUTHOR.          T M PRICE.
000600 INSTALLATION.    WATER UTILITY DATA CENTER.
000700 DATE-WRITTEN.    18 FEB 1992.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED BY WBXCTL FOR EVERY TX-TYPE = "TR"
001200*               TRANSACTION.  RUNS THE EIGHT-STEP TRANSFER
001300*               VALIDATION CHAIN IN STRICT ORDER - THE FIRST
001400*               STEP THAT FAILS REJECTS THE TRANSACTION WITH ITS
001500*               OWN REASON AND NO FURTHER STEP IS TESTED.  ON
001600*               SUCCESS, WRITES A NEW TRANSFER ENTRY, CLOSES THE
001700*               OLD ASSIGNMENT AND REPOINTS THE WATER BOX TO THE
001800*               NEW ASSIGNMENT.
001900*
002000*****************************************************************
002100* HISTORY OF MODIFICATION:
002200*****************************************************************
002300* TAG     DATE       DEV     DESCRIPTION
002400* ------- ---------- ------- ----------------------------------
002500* WBT0A1  18/02/1992 TMPRAC  INITIAL VERSION - TR-1 THRU TR-8      WBT0A1
002600*                            VALIDATION CHAIN, THEN APPLY
002700* WBT1B4  12/09/1996 TMPJEC  TR-9 - DOCUMENT LIST NOW FORMATTED    WBT1B4
002800*                            IN ITS OWN STEP SO AN EMPTY LIST
002900*                            ALWAYS STORES AS SPACES
003000* WBTY2K  21/07/1998 TMPDLK  Y2K - TR-CREATED-TS AND THE           WBTY2K
003100*                            ASSIGNMENT END TIMESTAMP EXPANDED
003200*                            TO 9(14)
003300* WBT2C6  14/02/2002 TMPHAL  CR 10119 - WS-NEXT-WBTR-ID,           WBT2C6
003400*                            WS-SEARCH-KEY, WS-OLD-IDX AND
003500*                            WS-NEW-IDX MOVED TO STANDALONE
003600*                            77-LEVEL ITEMS, SHOP STANDARD
003700* WBT3D0  23/06/2008 TMPNGU  CR 11431 - TR-7 REASON TEXT FOR THE   WBT3D0
003800*                            "NOT ACTIVE" SUB-CHECK REWORDED TO
003900*                            MATCH THE OTHER SEVEN STEPS' STYLE
004000*****************************************************************
004100 EJECT
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400*****************************************************************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900*
005000*****************************************************************
005100 DATA DIVISION.
005200*****************************************************************
005300 WORKING-STORAGE SECTION.
005400 01  FILLER                       PIC X(24) VALUE
005500     "** PROGRAM WBXTRFR   **".
005600*
005700 01  WK-C-COMMON.
005800     COPY WBCMWS.
005900*
006000 01  WS-SWITCHES.
006100     05  WS-WBOX-FOUND-SW         PIC X(01) VALUE "N".
006200         88  WS-WBOX-FOUND             VALUE "Y".
006300     05  WS-WBAS-FOUND-SW         PIC X(01) VALUE "N".
006400         88  WS-WBAS-FOUND             VALUE "Y".
006500     05  WS-TR-REJECT-SW          PIC X(01) VALUE "N".
006600         88  WS-TR-REJECT              VALUE "Y".
006700     05  FILLER                   PIC X(07).
006800*
006900 01  WS-WORK-FIELDS.
007000     05  WS-DOCUMENTS             PIC X(90) VALUE SPACES.
007100     05  FILLER                   PIC X(06).
007200*
007300 77  WS-NEXT-WBTR-ID              PIC 9(09) COMP.
007400 77  WS-SEARCH-KEY                PIC 9(09) COMP.
007500 77  WS-OLD-IDX                   PIC 9(05) COMP.
007600 77  WS-NEW-IDX                   PIC 9(05) COMP.
007700*
007800 EJECT
007900 LINKAGE SECTION.
008000 01  WK-UNIT-TRAN-AREA.
008100     COPY TRANREC.
008200 01  WK-UNIT-WBOX-AREA.
008300     COPY WBOXTBL.
008400 01  WK-UNIT-WBAS-AREA.
008500     COPY WBASTBL.
008600 01  WK-UNIT-WBTR-AREA.
008700     COPY WBTRTBL.
008800 01  WK-UNIT-RUN-TS               PIC 9(14).
008900 01  WK-UNIT-OUTPUT-AREA.
009000     05  WK-UO-DISPOSITION        PIC X(08).
009100     05  WK-UO-REASON             PIC X(60).
009200     05  WK-UO-NEW-ID             PIC 9(09).
009300     05  FILLER                   PIC X(10).
009400*
009500*****************************************************************
009600 PROCEDURE DIVISION USING WK-UNIT-TRAN-AREA
009700                           WK-UNIT-WBOX-AREA
009800                           WK-UNIT-WBAS-AREA
009900                           WK-UNIT-WBTR-AREA
010000                           WK-UNIT-RUN-TS
010100                           WK-UNIT-OUTPUT-AREA.
010200*****************************************************************
010300 MAIN-MODULE.
010400     PERFORM A000-PROCESS-CALLED-ROUTINE
010500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010600     EXIT PROGRAM.
010700 EJECT
010800*-----------------------------------------------------------------
010900 A000-PROCESS-CALLED-ROUTINE.
011000     MOVE SPACES TO WK-UO-DISPOSITION WK-UO-REASON.
011100     MOVE ZERO   TO WK-UO-NEW-ID.
011200     MOVE "N"    TO WS-TR-REJECT-SW.
011300     IF  TX-ACTION NOT = "C"
011400         MOVE "REJECTED" TO WK-UO-DISPOSITION
011500         MOVE "TRANSFER TRANSACTIONS ARE CREATE ONLY"
011600              TO WK-UO-REASON
011700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011800*
011900     PERFORM D000-VALIDATE-TRANSFER
012000        THRU D099-VALIDATE-TRANSFER-EX.
012100     IF  WS-TR-REJECT
012200         MOVE "REJECTED" TO WK-UO-DISPOSITION
012300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012400*
012500     PERFORM D200-APPLY-TRANSFER
012600        THRU D299-APPLY-TRANSFER-EX.
012700     MOVE "ACCEPTED" TO WK-UO-DISPOSITION.
012800 A099-PROCESS-CALLED-ROUTINE-EX.
012900     EXIT.
013000 EJECT
013100*-----------------------------------------------------------------
013200* THE EIGHT-STEP VALIDATION CHAIN - TR-1 THRU TR-8, STRICT ORDER,
013300* FIRST FAILURE WINS.  EACH STEP ONLY RUNS IF NO PRIOR STEP HAS
013400* ALREADY REJECTED THE TRANSACTION.
013500*-----------------------------------------------------------------
013600 D000-VALIDATE-TRANSFER.
013700     PERFORM D110-TR1-WBOX-EXISTS
013800        THRU D119-TR1-WBOX-EXISTS-EX.
013900     IF  NOT WS-TR-REJECT
014000         PERFORM D120-TR2-WBOX-ACTIVE
014100            THRU D129-TR2-WBOX-ACTIVE-EX.
014200     IF  NOT WS-TR-REJECT
014300         PERFORM D130-TR3-OLD-ASSIGN-EXISTS
014400            THRU D139-TR3-OLD-ASSIGN-EXISTS-EX.
014500     IF  NOT WS-TR-REJECT
014600         PERFORM D140-TR4-OLD-ASSIGN-BELONGS
014700            THRU D149-TR4-OLD-ASSIGN-BELONGS-EX.
014800     IF  NOT WS-TR-REJECT
014900         PERFORM D150-TR5-OLD-ASSIGN-ACTIVE
015000            THRU D159-TR5-OLD-ASSIGN-ACTIVE-EX.
015100     IF  NOT WS-TR-REJECT
015200         PERFORM D160-TR6-WBOX-POINTS-TO-OLD
015300            THRU D169-TR6-WBOX-POINTS-TO-OLD-EX.
015400     IF  NOT WS-TR-REJECT
015500         PERFORM D170-TR7-NEW-ASSIGN-VALID
015600            THRU D179-TR7-NEW-ASSIGN-VALID-EX.
015700     IF  NOT WS-TR-REJECT
015800         PERFORM D180-TR8-NEW-NE-OLD
015900            THRU D189-TR8-NEW-NE-OLD-EX.
016000 D099-VALIDATE-TRANSFER-EX.
016100     EXIT.
016200*-----------------------------------------------------------------
016300 D110-TR1-WBOX-EXISTS.
016400     MOVE TXTR-WBOX-ID TO WS-SEARCH-KEY.
016500     PERFORM C100-FIND-WBOX-BY-ID
016600        THRU C199-FIND-WBOX-BY-ID-EX.
016700     IF  NOT WS-WBOX-FOUND
016800         MOVE "Y" TO WS-TR-REJECT-SW
016900         MOVE "WATER BOX NOT FOUND" TO WK-UO-REASON.
017000 D119-TR1-WBOX-EXISTS-EX.
017100     EXIT.
017200*-----------------------------------------------------------------
017300 D120-TR2-WBOX-ACTIVE.
017400     IF  WBOX-TBL-INACTIVE (WBOX-TBL-IDX)
017500         MOVE "Y" TO WS-TR-REJECT-SW
017600         MOVE "CANNOT TRANSFER AN INACTIVE WATER BOX"
017700              TO WK-UO-REASON.
017800 D129-TR2-WBOX-ACTIVE-EX.
017900     EXIT.
018000*-----------------------------------------------------------------
018100 D130-TR3-OLD-ASSIGN-EXISTS.
018200     MOVE TXTR-OLD-ASSIGN-ID TO WS-SEARCH-KEY.
018300     PERFORM C200-FIND-WBAS-BY-ID
018400        THRU C299-FIND-WBAS-BY-ID-EX.
018500     IF  NOT WS-WBAS-FOUND
018600         MOVE "Y" TO WS-TR-REJECT-SW
018700         MOVE "OLD ASSIGNMENT NOT FOUND" TO WK-UO-REASON
018800     ELSE
018900         SET WS-OLD-IDX TO WBAS-TBL-IDX.
019000 D139-TR3-OLD-ASSIGN-EXISTS-EX.
019100     EXIT.
019200*-----------------------------------------------------------------
019300 D140-TR4-OLD-ASSIGN-BELONGS.
019400     SET WBAS-TBL-IDX TO WS-OLD-IDX.
019500     IF  WBAS-TBL-WBOX-ID (WBAS-TBL-IDX) NOT = TXTR-WBOX-ID
019600         MOVE "Y" TO WS-TR-REJECT-SW
019700         MOVE "OLD ASSIGNMENT DOES NOT BELONG TO THE SPECIFIED" &
019800              " WATER BOX" TO WK-UO-REASON.
019900 D149-TR4-OLD-ASSIGN-BELONGS-EX.
020000     EXIT.
020100*-----------------------------------------------------------------
020200 D150-TR5-OLD-ASSIGN-ACTIVE.
020300     SET WBAS-TBL-IDX TO WS-OLD-IDX.
020400     IF  WBAS-TBL-INACTIVE (WBAS-TBL-IDX)
020500         MOVE "Y" TO WS-TR-REJECT-SW
020600         MOVE "OLD ASSIGNMENT IS ALREADY INACTIVE" TO
020700               WK-UO-REASON.
020800 D159-TR5-OLD-ASSIGN-ACTIVE-EX.
020900     EXIT.
021000*-----------------------------------------------------------------
021100 D160-TR6-WBOX-POINTS-TO-OLD.
021200     IF  WBOX-TBL-CURR-ASSIGN-ID (WBOX-TBL-IDX) = ZERO
021300     OR  WBOX-TBL-CURR-ASSIGN-ID (WBOX-TBL-IDX) NOT =
021400               TXTR-OLD-ASSIGN-ID
021500         MOVE "Y" TO WS-TR-REJECT-SW
021600         MOVE "OLD ASSIGNMENT IS NOT THE CURRENT ACTIVE" &
021700              " ASSIGNMENT" TO WK-UO-REASON.
021800 D169-TR6-WBOX-POINTS-TO-OLD-EX.
021900     EXIT.
022000*-----------------------------------------------------------------
022100 D170-TR7-NEW-ASSIGN-VALID.
022200     MOVE TXTR-NEW-ASSIGN-ID TO WS-SEARCH-KEY.
022300     PERFORM C200-FIND-WBAS-BY-ID
022400        THRU C299-FIND-WBAS-BY-ID-EX.
022500     IF  NOT WS-WBAS-FOUND
022600         MOVE "Y" TO WS-TR-REJECT-SW
022700         MOVE "NEW ASSIGNMENT NOT FOUND" TO WK-UO-REASON
022800         GO TO D179-TR7-NEW-ASSIGN-VALID-EX.
022900     SET WS-NEW-IDX TO WBAS-TBL-IDX.
023000     IF  WBAS-TBL-WBOX-ID (WBAS-TBL-IDX) NOT = TXTR-WBOX-ID
023100         MOVE "Y" TO WS-TR-REJECT-SW
023200         MOVE "NEW ASSIGNMENT DOES NOT BELONG TO THE SPECIFIED" &
023300              " WATER BOX" TO WK-UO-REASON
023400         GO TO D179-TR7-NEW-ASSIGN-VALID-EX.
023500     IF  WBAS-TBL-INACTIVE (WBAS-TBL-IDX)
023600         MOVE "Y" TO WS-TR-REJECT-SW
023700         MOVE "NEW ASSIGNMENT IS NOT ACTIVE" TO WK-UO-REASON.
023800 D179-TR7-NEW-ASSIGN-VALID-EX.
023900     EXIT.
024000*-----------------------------------------------------------------
024100 D180-TR8-NEW-NE-OLD.
024200     IF  TXTR-NEW-ASSIGN-ID = TXTR-OLD-ASSIGN-ID
024300         MOVE "Y" TO WS-TR-REJECT-SW
024400         MOVE "OLD AND NEW ASSIGNMENT CANNOT BE THE SAME" TO
024500               WK-UO-REASON.
024600 D189-TR8-NEW-NE-OLD-EX.
024700     EXIT.
024800 EJECT
024900*-----------------------------------------------------------------
025000* VALIDATION PASSED - WRITE THE TRANSFER, CLOSE THE OLD
025100* ASSIGNMENT, REPOINT THE WATER BOX TO THE NEW ASSIGNMENT.
025200*-----------------------------------------------------------------
025300 D200-APPLY-TRANSFER.
025400     PERFORM D190-TR9-FORMAT-DOCUMENTS
025500        THRU D199-TR9-FORMAT-DOCUMENTS-EX.
025600*
025700     ADD 1 TO WBTR-TBL-HIGH-ID.
025800     MOVE WBTR-TBL-HIGH-ID TO WS-NEXT-WBTR-ID.
025900     ADD 1 TO WBTR-TBL-COUNT.
026000     SET WBTR-TBL-IDX TO WBTR-TBL-COUNT.
026100     MOVE WS-NEXT-WBTR-ID     TO WBTR-TBL-ID (WBTR-TBL-IDX).
026200     MOVE TXTR-WBOX-ID        TO WBTR-TBL-WBOX-ID (WBTR-TBL-IDX).
026300     MOVE TXTR-OLD-ASSIGN-ID  TO
026400           WBTR-TBL-OLD-ASSIGN-ID (WBTR-TBL-IDX).
026500     MOVE TXTR-NEW-ASSIGN-ID  TO
026600           WBTR-TBL-NEW-ASSIGN-ID (WBTR-TBL-IDX).
026700     MOVE TXTR-REASON         TO WBTR-TBL-REASON (WBTR-TBL-IDX).
026800     MOVE WS-DOCUMENTS        TO
026900           WBTR-TBL-DOCUMENTS (WBTR-TBL-IDX).
027000     MOVE WK-UNIT-RUN-TS      TO
027100           WBTR-TBL-CREATED-TS (WBTR-TBL-IDX).
027200*
027300     SET WBAS-TBL-IDX TO WS-OLD-IDX.
027400     MOVE "I"                 TO WBAS-TBL-STATUS (WBAS-TBL-IDX).
027500     MOVE WK-UNIT-RUN-TS      TO
027600           WBAS-TBL-END-TS (WBAS-TBL-IDX).
027700     MOVE WS-NEXT-WBTR-ID     TO
027800           WBAS-TBL-TRANSFER-ID (WBAS-TBL-IDX).
027900*
028000     MOVE TXTR-NEW-ASSIGN-ID  TO
028100           WBOX-TBL-CURR-ASSIGN-ID (WBOX-TBL-IDX).
028200*
028300     MOVE WS-NEXT-WBTR-ID     TO WK-UO-NEW-ID.
028400 D299-APPLY-TRANSFER-EX.
028500     EXIT.
028600*-----------------------------------------------------------------
028700* TR-9 - DOCUMENTS ARE STORED AS A SINGLE COMMA-SEPARATED STRING;
028800* AN EMPTY DOCUMENT LIST IS STORED AS SPACES.
028900*-----------------------------------------------------------------
029000 D190-TR9-FORMAT-DOCUMENTS.
029100     MOVE SPACES TO WS-DOCUMENTS.
029200     IF  TXTR-DOCUMENTS NOT = SPACES
029300         MOVE TXTR-DOCUMENTS TO WS-DOCUMENTS.
029400 D199-TR9-FORMAT-DOCUMENTS-EX.
029500     EXIT.
029600 EJECT
029700*-----------------------------------------------------------------
029800* BINARY SEARCH OF THE WATER BOX TABLE BY WB-ID.
029900*-----------------------------------------------------------------
030000 C100-FIND-WBOX-BY-ID.
030100     MOVE "N" TO WS-WBOX-FOUND-SW.
030200     SEARCH ALL WBOX-TBL-ENTRY
030300         AT END
030400             MOVE "N" TO WS-WBOX-FOUND-SW
030500         WHEN WBOX-TBL-ID (WBOX-TBL-IDX) = WS-SEARCH-KEY
030600             MOVE "Y" TO WS-WBOX-FOUND-SW.
030700 C199-FIND-WBOX-BY-ID-EX.
030800     EXIT.
030900*-----------------------------------------------------------------
031000* BINARY SEARCH OF THE ASSIGNMENT TABLE BY AS-ID.
031100*-----------------------------------------------------------------
031200 C200-FIND-WBAS-BY-ID.
031300     MOVE "N" TO WS-WBAS-FOUND-SW.
031400     SEARCH ALL WBAS-TBL-ENTRY
031500         AT END
031600             MOVE "N" TO WS-WBAS-FOUND-SW
031700         WHEN WBAS-TBL-ID (WBAS-TBL-IDX) = WS-SEARCH-KEY
031800             MOVE "Y" TO WS-WBAS-FOUND-SW.
031900 C299-FIND-WBAS-BY-ID-EX.
032000     EXIT.
032100*
032200*****************************************************************
032300************** END OF PROGRAM SOURCE - WBXTRFR ******************
032400*****************************************************************
