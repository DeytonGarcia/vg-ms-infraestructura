000100*****************************************************************
000200* WBTRTBL.cpybk - IN-MEMORY TRANSFER TABLE
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------
000600* TAG     DATE       DEV     DESCRIPTION
000700* ------- ---------- ------- ----------------------------------
000800* WTT0A1  18/02/1992 TMPRAC  TRANSFER TABLE - INITIAL VERSION
000900* WTT2B1  12/09/1996 TMPJEC  EXPAND TBL-DOCUMENTS TO 90 BYTES
001000*                            TO MATCH WBTRREC EXPANSION
001100* WTTY2K  21/07/1998 TMPDLK  Y2K - WBTR-TBL-CREATED-TS EXPANDED
001200*                            TO 9(14)
001300* WTT3C5  23/06/2008 TMPNGU  CR 11431 - CONFIRMED WBTR-TBL-
001400*                            DOCUMENTS STAYS IN SYNC WITH THE
001500*                            90-BYTE WBTRREC WIDTH, NO CHANGE
001600*----------------------------------------------------------------
001700     05  WBTR-TBL-COUNT          PIC 9(05)  COMP.
001800*                        NUMBER OF TRANSFER ENTRIES LOADED
001900     05  WBTR-TBL-HIGH-ID        PIC 9(09)  COMP.
002000*                        HIGHEST TR-ID LOADED - NEXT ID ADDS 1
002100     05  WBTR-TABLE.
002200         10  WBTR-TBL-ENTRY OCCURS 9999 TIMES
002300               ASCENDING KEY IS WBTR-TBL-ID
002400               INDEXED BY WBTR-TBL-IDX.
002500             15  WBTR-TBL-ID             PIC 9(09).
002600             15  WBTR-TBL-WBOX-ID        PIC 9(09).
002700             15  WBTR-TBL-OLD-ASSIGN-ID  PIC 9(09).
002800             15  WBTR-TBL-NEW-ASSIGN-ID  PIC 9(09).
002900             15  WBTR-TBL-REASON         PIC X(60).
003000             15  WBTR-TBL-DOCUMENTS      PIC X(90).
003100             15  WBTR-TBL-CREATED-TS     PIC 9(14).
003200             15  FILLER                  PIC X(09).
