000100*****************************************************************
000200* WBTRREC.cpybk - WATER BOX TRANSFER RECORD
000300*****************************************************************
000400* TAG     DATE       DEV     DESCRIPTION
000500* ------- ---------- ------- ----------------------------------
000600* WBT0A1  18/02/1992 TMPRAC  TRANSFER LOG - INITIAL VERSION
000700* WBT2B1  12/09/1996 TMPJEC  EXPAND TR-DOCUMENTS TO 90 BYTES FOR
000800*                            MULTI-DOCUMENT TRANSFER PACKETS
000900* WBTY2K  21/07/1998 TMPDLK  Y2K - TR-CREATED-TS EXPANDED TO 9(14)
001000* WBT3C4  23/06/2008 TMPNGU  CR 11431 - CONFIRMED WBTR-DOCUMENTS
001100*                            90-BYTE WIDTH STILL COVERS THE
001200*                            LONGEST COMMA-SEPARATED DOCUMENT
001300*                            LIST SEEN IN PRODUCTION, NO CHANGE
001400*****************************************************************
001500     05 WBTR-RECORD          PIC X(209).
001600* I-O FORMAT: WBTRR  FROM FILE WBTRFIL  OF LIBRARY WTRLIB
001700*
001800     05 WBTRR REDEFINES WBTR-RECORD.
001900     06 WBTR-ID              PIC 9(09).
002000*        UNIQUE TRANSFER ID - PRIMARY KEY
002100     06 WBTR-WBOX-ID         PIC 9(09).
002200*        WATER BOX TRANSFERRED
002300     06 WBTR-OLD-ASSIGN-ID   PIC 9(09).
002400*        ASSIGNMENT BEING CLOSED
002500     06 WBTR-NEW-ASSIGN-ID   PIC 9(09).
002600*        ASSIGNMENT TAKING OVER
002700     06 WBTR-REASON          PIC X(60).
002800*        FREE TEXT TRANSFER REASON
002900     06 WBTR-DOCUMENTS       PIC X(90).
003000*        COMMA SEPARATED DOCUMENT REFERENCES - MAY BE SPACES
003100     06 WBTR-CREATED-TS      PIC 9(14).
003200*        CREATION TIMESTAMP YYYYMMDDHHMMSS
003300     06 FILLER               PIC X(09).
003400*        RESERVED FOR FUTURE USE
