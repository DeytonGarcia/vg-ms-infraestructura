000100* WBOXREC.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* TAG     DATE       DEV     DESCRIPTION
000600* ------- ---------- ------- ----------------------------------
000700* WBX0A1  14/05/1991 TMPLOW  WATER BOX REGISTER - INITIAL VERSION
000800* WBX1C2  09/11/1994 TMPRAC  ADD WB-CURR-ASSIGN-ID POINTER FOR
000900*                            ASSIGNMENT REPOINTING ON TRANSFER
001000* WBXY2K  21/07/1998 TMPDLK  Y2K - WB-CREATED-TS EXPANDED TO
001100*                            9(14), WB-INSTALL-DATE CENTURY FIX
001200* WBX2D5  02/09/2005 TMPNGU  CR 11092 - CONFIRMED WBOX-BOX-TYPE
001300*                            VALUES (CANO, BATEA, ETC) AGAINST
001400*                            THE CURRENT FIELD SERVICE CODE
001500*                            LIST, NO LAYOUT CHANGE
001600*****************************************************************
001700     05 WBOX-RECORD          PIC X(120).
001800* I-O FORMAT: WBOXR  FROM FILE WBOXMST  OF LIBRARY WTRLIB
001900*
002000     05 WBOXR REDEFINES WBOX-RECORD.
002100     06 WBOX-ID              PIC 9(09).
002200*                        UNIQUE WATER BOX ID - PRIMARY KEY
002300     06 WBOX-ORG-ID          PIC X(20).
002400*                        OWNING ORGANIZATION IDENTIFIER
002500     06 WBOX-BOX-CODE        PIC X(15).
002600*                        HUMAN READABLE BOX CODE (E.G. CAJA-00017)
002700     06 WBOX-BOX-TYPE        PIC X(10).
002800*                        BOX TYPE CODE - CANO, BATEA, ETC
002900     06 WBOX-INSTALL-DATE    PIC 9(08).
003000*                        INSTALLATION DATE YYYYMMDD
003100     06 WBOX-CURR-ASSIGN-ID  PIC 9(09).
003200*                        CURRENT ACTIVE ASSIGNMENT ID - 0 = NONE
003300     06 WBOX-STATUS          PIC X(01).
003400*                        A = ACTIVE  I = INACTIVE
003500         88 WBOX-ACTIVE            VALUE "A".
003600         88 WBOX-INACTIVE          VALUE "I".
003700     06 WBOX-CREATED-TS      PIC 9(14).
003800*                        CREATION TIMESTAMP YYYYMMDDHHMMSS
003900     06 FILLER               PIC X(34).
004000*                        RESERVED FOR FUTURE USE
