000100*****************************************************************
000200* WBOXTBL.cpybk - IN-MEMORY WATER BOX MASTER TABLE
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------
000600* TAG     DATE       DEV     DESCRIPTION
000700* ------- ---------- ------- ----------------------------------
000800* WOT0A1  14/05/1991 TMPLOW  WATER BOX TABLE - INITIAL VERSION
000900* WOT2D4  09/11/1994 TMPRAC  EXPAND TABLE TO 9999 ENTRIES FOR
001000*                            LARGER SERVICE AREAS
001100* WOTY2K  21/07/1998 TMPDLK  Y2K - WBOX-TBL-CREATED-TS EXPANDED
001200*                            TO 9(14)
001300* WOT3E7  16/08/2006 TMPNGU  CR 11208 - CONFIRMED 9999-ENTRY
001400*                            OCCURS LIMIT STILL EXCEEDS THE
001500*                            LARGEST SERVICE AREA ON FILE,
001600*                            NO TABLE SIZE CHANGE
001700*----------------------------------------------------------------
001800     05  WBOX-TBL-COUNT          PIC 9(05)  COMP.
001900*                        NUMBER OF WATER BOX ENTRIES LOADED
002000     05  WBOX-TBL-HIGH-ID        PIC 9(09)  COMP.
002100*                        HIGHEST WB-ID LOADED - NEXT ID ADDS 1
002200     05  WBOX-TABLE.
002300         10  WBOX-TBL-ENTRY OCCURS 9999 TIMES
002400               ASCENDING KEY IS WBOX-TBL-ID
002500               INDEXED BY WBOX-TBL-IDX.
002600             15  WBOX-TBL-ID             PIC 9(09).
002700             15  WBOX-TBL-ORG-ID         PIC X(20).
002800             15  WBOX-TBL-BOX-CODE       PIC X(15).
002900             15  WBOX-TBL-BOX-TYPE       PIC X(10).
003000             15  WBOX-TBL-INSTALL-DATE   PIC 9(08).
003100             15  WBOX-TBL-CURR-ASSIGN-ID PIC 9(09).
003200             15  WBOX-TBL-STATUS         PIC X(01).
003300                 88  WBOX-TBL-ACTIVE          VALUE "A".
003400                 88  WBOX-TBL-INACTIVE        VALUE "I".
003500             15  WBOX-TBL-CREATED-TS     PIC 9(14).
003600             15  FILLER                  PIC X(34).
