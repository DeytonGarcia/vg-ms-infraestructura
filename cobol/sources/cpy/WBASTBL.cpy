000100*****************************************************************
000200* WBASTBL.cpybk - IN-MEMORY ASSIGNMENT MASTER TABLE
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------
000600* TAG     DATE       DEV     DESCRIPTION
000700* ------- ---------- ------- ----------------------------------
000800* WAT0A1  22/05/1991 TMPLOW  ASSIGNMENT TABLE - INITIAL VERSION
000900* WAT1C3  30/03/1995 TMPRAC  ADD WBAS-TBL-TRANSFER-ID SO D-CODE
001000*                            TRANSACTIONS DO NOT RELOAD WBTRFIL
001100* WATY2K  21/07/1998 TMPDLK  Y2K - TIMESTAMP FIELDS EXPANDED TO
001200*                            9(14)
001300* WAT2D8  02/09/2005 TMPNGU  CR 11092 - CONFIRMED WBAS-TBL-STATUS
001400*                            88-LEVELS STILL MATCH WBAS-STATUS
001500*                            IN WBASREC AFTER THE RECORD REVIEW
001600*----------------------------------------------------------------
001700     05  WBAS-TBL-COUNT          PIC 9(05)  COMP.
001800*                        NUMBER OF ASSIGNMENT ENTRIES LOADED
001900     05  WBAS-TBL-HIGH-ID        PIC 9(09)  COMP.
002000*                        HIGHEST AS-ID LOADED - NEXT ID ADDS 1
002100     05  WBAS-TABLE.
002200         10  WBAS-TBL-ENTRY OCCURS 9999 TIMES
002300               ASCENDING KEY IS WBAS-TBL-ID
002400               INDEXED BY WBAS-TBL-IDX.
002500             15  WBAS-TBL-ID             PIC 9(09).
002600             15  WBAS-TBL-WBOX-ID        PIC 9(09).
002700             15  WBAS-TBL-USER-ID        PIC X(20).
002800             15  WBAS-TBL-START-TS       PIC 9(14).
002900             15  WBAS-TBL-END-TS         PIC 9(14).
003000             15  WBAS-TBL-MONTHLY-FEE    PIC S9(07)V99.
003100             15  WBAS-TBL-STATUS         PIC X(01).
003200                 88  WBAS-TBL-ACTIVE          VALUE "A".
003300                 88  WBAS-TBL-INACTIVE        VALUE "I".
003400             15  WBAS-TBL-CREATED-TS     PIC 9(14).
003500             15  WBAS-TBL-TRANSFER-ID    PIC 9(09).
003600             15  FILLER                  PIC X(21).
