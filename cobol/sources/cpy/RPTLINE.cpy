000100*****************************************************************
000200* RPTLINE.cpybk - PROCESSING REPORT PRINT LINE (132 BYTES)
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------
000600* TAG     DATE       DEV     DESCRIPTION
000700* ------- ---------- ------- ----------------------------------
000800* RPT0A1  14/05/1991 TMPLOW  PROCESSING REPORT - INITIAL VERSION
000900* RPT1B3  19/06/1993 TMPRAC  ADD TRAILER SUMMARY LINE (ACTIVE
001000*                            COUNTS AND FEE TOTAL)
001100* RPTY2K  21/07/1998 TMPDLK  Y2K - NO DATE-CENTURY FIELDS OF OUR
001200*                            OWN PRINTED, RUN DATE COMES PREFMTD
001300* RPT2C9  16/08/2006 TMPNGU  CR 11208 - WIDENED RPTT-REJ-CT AND
001400*                            RPTS-ACT-AS-CT PICTURE CLAUSES SO A
001500*                            FULL DAY'S VOLUME NO LONGER ASTERISK
001600*                            FILLS ON THE TRAILER PAGE
001700*----------------------------------------------------------------
001800     05  RPT-LINE                PIC X(132).
001900*
002000* PAGE HEADING LINE 1 - TITLE / RUN DATE / PAGE NUMBER
002100     05  RPT-HEADING-1 REDEFINES RPT-LINE.
002200         10  FILLER               PIC X(04).
002300         10  RPTH1-TITLE          PIC X(40) VALUE
002400             "WATER BOX INFRASTRUCTURE MAINTENANCE".
002500         10  FILLER               PIC X(10).
002600         10  RPTH1-RUN-DATE       PIC X(10).
002700*                        RUN DATE MM/DD/CCYY - FROM THE RUN
002800*                        TIMESTAMP PARAMETER RECORD
002900         10  FILLER               PIC X(10).
003000         10  RPTH1-PAGE-LIT       PIC X(05) VALUE "PAGE ".
003100         10  RPTH1-PAGE-NO        PIC ZZZ9.
003200         10  FILLER               PIC X(49).
003300*
003400* PAGE HEADING LINE 2 - COLUMN HEADINGS
003500     05  RPT-HEADING-2 REDEFINES RPT-LINE.
003600         10  FILLER               PIC X(04).
003700         10  RPTH2-SEQ            PIC X(06) VALUE "SEQ".
003800         10  RPTH2-TYPE           PIC X(06) VALUE "TYPE".
003900         10  RPTH2-ACT            PIC X(05) VALUE "ACT".
004000         10  RPTH2-KEYID          PIC X(10) VALUE "KEY-ID".
004100         10  RPTH2-DISP           PIC X(12) VALUE "DISPOSITION".
004200         10  RPTH2-REASON         PIC X(40) VALUE
004300             "REASON / NEW-ID".
004400         10  FILLER               PIC X(49).
004500*
004600* DETAIL LINE - ONE PER TRANSACTION, ARRIVAL ORDER
004700     05  RPT-DETAIL-LINE REDEFINES RPT-LINE.
004800         10  FILLER               PIC X(02).
004900         10  RPTD-SEQ             PIC ZZZZZZ9.
005000         10  FILLER               PIC X(02).
005100         10  RPTD-TYPE            PIC X(02).
005200         10  FILLER               PIC X(02).
005300         10  RPTD-ACT             PIC X(01).
005400         10  FILLER               PIC X(03).
005500         10  RPTD-KEY-ID          PIC Z(8)9.
005600         10  FILLER               PIC X(02).
005700         10  RPTD-DISPOSITION     PIC X(08).
005800*                        "ACCEPTED" OR "REJECTED"
005900         10  FILLER               PIC X(02).
006000         10  RPTD-REASON          PIC X(80).
006100*                        REJECT REASON TEXT, OR THE NEW
006200*                        RECORD ID ON AN ACCEPTED CREATE
006300         10  FILLER               PIC X(12).
006400*
006500* TRAILER LINE - READ / ACCEPTED / REJECTED BY ENTITY TYPE
006600     05  RPT-TRAIL-TYPE-LINE REDEFINES RPT-LINE.
006700         10  FILLER               PIC X(04).
006800         10  RPTT-LABEL           PIC X(20).
006900*                        "WATER BOX   TOTALS", "ASSIGNMENT  TOTALS",
007000*                        "TRANSFER    TOTALS" OR "GRAND       TOTALS"
007100         10  FILLER               PIC X(04).
007200         10  RPTT-READ-LIT        PIC X(06) VALUE "READ".
007300         10  RPTT-READ-CT         PIC ZZZ,ZZ9.
007400         10  FILLER               PIC X(03).
007500         10  RPTT-ACC-LIT         PIC X(06) VALUE "ACC".
007600         10  RPTT-ACC-CT          PIC ZZZ,ZZ9.
007700         10  FILLER               PIC X(03).
007800         10  RPTT-REJ-LIT         PIC X(06) VALUE "REJ".
007900         10  RPTT-REJ-CT          PIC ZZ,ZZZ,ZZ9.
008000         10  FILLER               PIC X(56).
008100*
008200* TRAILER LINE - ACTIVE COUNTS AND ACTIVE-FEE GRAND TOTAL
008300     05  RPT-TRAIL-SUMMARY-LINE REDEFINES RPT-LINE.
008400         10  FILLER               PIC X(04).
008500         10  RPTS-ACT-WB-LIT      PIC X(18) VALUE
008600             "ACTIVE WATER BOXES".
008700         10  RPTS-ACT-WB-CT       PIC ZZZ,ZZ9.
008800         10  FILLER               PIC X(04).
008900         10  RPTS-ACT-AS-LIT      PIC X(20) VALUE
009000             "ACTIVE ASSIGNMENTS".
009100         10  RPTS-ACT-AS-CT       PIC ZZ,ZZZ,ZZ9.
009200         10  FILLER               PIC X(04).
009300         10  RPTS-FEE-LIT         PIC X(16) VALUE
009400             "TOTAL MTHLY FEE".
009500         10  RPTS-FEE-TOTAL       PIC ZZZ,ZZZ,ZZ9.99.
009600         10  FILLER               PIC X(35).
