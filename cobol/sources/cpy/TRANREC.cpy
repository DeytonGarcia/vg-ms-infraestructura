000100*****************************************************************
000200* TRANREC.cpybk - INCOMING MAINTENANCE TRANSACTION
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------
000600* TRN0A1 14/05/1991 TMPLOW - WATER BOX BATCH - INITIAL VERSION
000700* TRN1B2 09/11/1994 TMPRAC - ADD TRANSFER FIELDS (TX-OLD-ASSIGN-ID
000800*                     THRU TX-DOCUMENTS) FOR THE TR ENTITY
000900* TRNY2K 21/07/1998 TMPDLK - Y2K - TX-START-TS EXPANDED TO 9(14)
001000* TRN2C3 02/09/2005 TMPNGU - CR 11092 - CONFIRMED TX-TYPE/
001100*                     TX-ACTION DOMAIN VALUES AGAINST THE
001200*                     CURRENT WBXCTL DISPATCH TABLE, NO LAYOUT
001300*                     CHANGE
001400*----------------------------------------------------------------
001500     05 TRAN-RECORD          PIC X(259).
001600* I-O FORMAT: TRANR  FROM FILE TRANFIL  OF LIBRARY WTRLIB
001700*
001800     05 TRANR REDEFINES TRAN-RECORD.
001900     06 TX-TYPE              PIC X(02).
002000*        WB=WATER BOX  AS=ASSIGNMENT  TR=TRANSFER  RT=RUN PARM
002100     06 TX-ACTION            PIC X(01).
002200*        C=CREATE U=UPDATE D=DEACTIVATE R=RESTORE
002300     06 TX-KEY-ID            PIC 9(09).
002400*        TARGET RECORD ID FOR U/D/R - 0 FOR CREATE
002500     06 TX-ORG-ID            PIC X(20).
002600*        (WB) ORGANIZATION ID
002700     06 TX-BOX-CODE          PIC X(15).
002800*        (WB) BOX CODE
002900     06 TX-BOX-TYPE          PIC X(10).
003000*        (WB) BOX TYPE CODE
003100     06 TX-INSTALL-DATE      PIC 9(08).
003200*        (WB) INSTALLATION DATE
003300     06 TX-WBOX-ID           PIC 9(09).
003400*        (AS/TR) WATER BOX ID
003500     06 TX-USER-ID           PIC X(20).
003600*        (AS) USER ID
003700     06 TX-START-TS          PIC 9(14).
003800*        (AS) START TIMESTAMP - ALSO CARRIES THE RUN TIMESTAMP
003900*        ON THE LEADING PARAMETER RECORD (TX-TYPE = "RT")
004000     06 TX-MONTHLY-FEE       PIC S9(07)V99.
004100*        (AS) MONTHLY FEE
004200     06 TX-OLD-ASSIGN-ID     PIC 9(09).
004300*        (TR) OLD ASSIGNMENT ID
004400     06 TX-NEW-ASSIGN-ID     PIC 9(09).
004500*        (TR) NEW ASSIGNMENT ID
004600     06 TX-REASON            PIC X(60).
004700*        (TR) TRANSFER REASON
004800     06 TX-DOCUMENTS         PIC X(63).
004900*        (TR) COMMA SEPARATED DOCUMENT REFS
005000     06 FILLER               PIC X(01).
005100*        RESERVED FOR FUTURE USE
005200*
005300*----------------------------------------------------------------
005400* ALTERNATE VIEWS OF THE SAME TRANSACTION RECORD, ONE PER ENTITY,
005500* SO EACH CALLED ROUTINE REFERS ONLY TO THE FIELDS IT OWNS
005600* WITHOUT READING THEM THROUGH THE GENERIC TX- NAMES.
005700*----------------------------------------------------------------
005800     05 TRAN-WB-VIEW REDEFINES TRAN-RECORD.
005900     06 FILLER                PIC X(12).
006000     06 TXWB-ORG-ID           PIC X(20).
006100     06 TXWB-BOX-CODE         PIC X(15).
006200     06 TXWB-BOX-TYPE         PIC X(10).
006300     06 TXWB-INSTALL-DATE     PIC 9(08).
006400     06 FILLER                PIC X(194).
006500*
006600     05 TRAN-AS-VIEW REDEFINES TRAN-RECORD.
006700     06 FILLER                PIC X(65).
006800     06 TXAS-WBOX-ID          PIC 9(09).
006900     06 TXAS-USER-ID          PIC X(20).
007000     06 TXAS-START-TS         PIC 9(14).
007100     06 TXAS-MONTHLY-FEE      PIC S9(07)V99.
007200     06 FILLER                PIC X(142).
007300*
007400     05 TRAN-TR-VIEW REDEFINES TRAN-RECORD.
007500     06 FILLER                PIC X(65).
007600     06 TXTR-WBOX-ID          PIC 9(09).
007700     06 FILLER                PIC X(43).
007800     06 TXTR-OLD-ASSIGN-ID    PIC 9(09).
007900     06 TXTR-NEW-ASSIGN-ID    PIC 9(09).
008000     06 TXTR-REASON           PIC X(60).
008100     06 TXTR-DOCUMENTS        PIC X(63).
008200     06 FILLER                PIC X(01).
