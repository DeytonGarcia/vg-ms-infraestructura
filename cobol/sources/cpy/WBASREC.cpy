000100* WBASREC.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* TAG     DATE       DEV     DESCRIPTION
000600* ------- ---------- ------- ----------------------------------
000700* WBA0A1  22/05/1991 TMPLOW  ASSIGNMENT MASTER - INITIAL VERSION
000800* WBA1C3  30/03/1995 TMPRAC  ADD AS-TRANSFER-ID SO A CLOSED
000900*                            ASSIGNMENT CARRIES THE TRANSFER THAT
001000*                            CLOSED IT
001100* WBAY2K  21/07/1998 TMPDLK  Y2K - AS-START-TS/AS-END-TS/
001200*                            AS-CREATED-TS EXPANDED TO 9(14)
001300* WBA2E1  14/02/2002 TMPHAL  CR 10119 - LAYOUT REVIEWED AGAINST
001400*                            THE NEW WBXASGN 77-LEVEL WORK
001500*                            FIELDS, NO CHANGE TO THIS COPYBOOK
001600*****************************************************************
001700     05 WBAS-RECORD          PIC X(120).
001800* I-O FORMAT: WBASR  FROM FILE WBASMST  OF LIBRARY WTRLIB
001900*
002000     05 WBASR REDEFINES WBAS-RECORD.
002100     06 WBAS-ID              PIC 9(09).
002200*                        UNIQUE ASSIGNMENT ID - PRIMARY KEY
002300     06 WBAS-WBOX-ID         PIC 9(09).
002400*                        WATER BOX THIS ASSIGNMENT BELONGS TO
002500     06 WBAS-USER-ID         PIC X(20).
002600*                        MEMBER / USER IDENTIFIER
002700     06 WBAS-START-TS        PIC 9(14).
002800*                        START TIMESTAMP YYYYMMDDHHMMSS
002900     06 WBAS-END-TS          PIC 9(14).
003000*                        END TIMESTAMP - 0 = OPEN
003100     06 WBAS-MONTHLY-FEE     PIC S9(07)V99.
003200*                        MONTHLY FEE CHARGED TO MEMBER
003300     06 WBAS-STATUS          PIC X(01).
003400*                        A = ACTIVE  I = INACTIVE
003500         88 WBAS-ACTIVE            VALUE "A".
003600         88 WBAS-INACTIVE          VALUE "I".
003700     06 WBAS-CREATED-TS      PIC 9(14).
003800*                        CREATION TIMESTAMP
003900     06 WBAS-TRANSFER-ID     PIC 9(09).
004000*                        TRANSFER THAT CLOSED THIS ASSIGNMENT - 0=NONE
004100     06 FILLER               PIC X(21).
004200*                        RESERVED FOR FUTURE USE
