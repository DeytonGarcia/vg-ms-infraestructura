000100*****************************************************************
000200* WBCMWS.cpybk - COMMON FILE STATUS / SWITCH WORK AREA
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*----------------------------------------------------------------
000600* TAG     DATE       DEV     DESCRIPTION
000700* ------- ---------- ------- ----------------------------------
000800* WBM0A1  14/05/1991 TMPLOW  COMMON WORK AREA - INITIAL VERSION
000900* WBM1D2  19/06/1993 TMPRAC  ADD WK-C-ABEND-SW SO CALLED ROUTINES
001000*                            CAN SIGNAL A HARD FAILURE TO WBXCTL
001100* WBMY2K  21/07/1998 TMPDLK  Y2K REVIEW - NO DATE FIELDS IN THIS
001200*                            COPYBOOK, NO CHANGE REQUIRED
001300* WBM2E6  16/08/2006 TMPNGU  CR 11208 - ADDED TRAILING FILLER PAD
001400*                            SO WK-C-COMMON COMES OUT TO A ROUND
001500*                            NUMBER OF BYTES IN EVERY CALLING
001600*                            PROGRAM'S WORKING STORAGE MAP
001700*----------------------------------------------------------------
001800     05  WK-C-FILE-STATUS        PIC X(02).
001900         88  WK-C-SUCCESSFUL          VALUE "00".
002000         88  WK-C-END-OF-FILE         VALUE "10".
002100         88  WK-C-DUPLICATE-KEY       VALUE "22".
002200         88  WK-C-RECORD-NOT-FOUND    VALUE "23".
002300         88  WK-C-FILE-NOT-OPEN       VALUE "47" "48" "49".
002400*
002500     05  WK-C-ABEND-SW            PIC X(01)  VALUE "N".
002600         88  WK-C-ABEND-YES           VALUE "Y".
002700         88  WK-C-ABEND-NO            VALUE "N".
002800*
002900     05  FILLER                   PIC X(07).
